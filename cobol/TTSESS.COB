000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. TTSESS-COB.
000300 AUTHOR. FABIO MENDES.
000400 INSTALLATION. FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.
000500 DATE-WRITTEN. 21/03/1989.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - ACADEMIC REGISTRAR USE ONLY.
000800* ANALISTA       : FABIO
000900* PROGRAMADOR(A) : JAMILE
001000* FINALIDADE : EXPLODE CADA DISCIPLINA DE CADA DIVISAO EM
001100*              SESSOES DE AULA INDIVIDUAIS (TEORIA, TUTORIA,
001200*              PRATICA POR BATCH) E PRODUZ O RESUMO DE ENTRADA
001300*              (PROGRAMAS, PROFESSORES, DISCIPLINAS).
001400* DATA : 21/03/1989
001500* VRS         DATA           DESCRICAO                     TAG
001600*---------------------------------------------------------------
001700* 1.0      21/03/1989     IMPLANTACAO INICIAL - JM                JM89019
001800* 1.1      04/09/1989     BLOCO DE 2H NA PRATICA E                FM89082
001900*                         RESTO DE 1H QUANDO HORAS IMPAR
002000* 1.2      26/02/1991     PROFESSOR DO BATCH CAI PARA O           JM91011
002100*                         PROF DE TEORIA QUANDO EM BRANCO
002200* 1.3      18/10/1993     INCLUI RESUMO DE ENTRADA NO RELATORIO   AF93058
002300* 1.4      05/04/1995     DEDUP DE PROGRAMA E PROFESSOR           FM95022
002400*                         NO RESUMO
002500* 1.5      29/01/1999     AJUSTE VIRADA DO SECULO - SEM           JM99004
002600*                         CAMPO DE ANO, NADA A FAZER
002700* 1.6      04/03/2003     PARAGRAFOS DE LACO ISOLADOS CONFORME    FM03017
002800*                         NORMA ESTRUTURADA DO CPD
002900*---------------------------------------------------------------
003000
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER. IBM-370.
003400 OBJECT-COMPUTER. IBM-370.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM
003700     UPSI-0 ON STATUS IS UPSI-ODD-HOURS-ON.
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT DIVSUB-IN ASSIGN TO DIVDISC
004100         ORGANIZATION IS SEQUENTIAL
004200         ACCESS MODE IS SEQUENTIAL
004300         FILE STATUS IS ST-DIVSUB-IN.
004400
004500     SELECT SESS-OUT ASSIGN TO SESSOES
004600         ORGANIZATION IS SEQUENTIAL
004700         ACCESS MODE IS SEQUENTIAL
004800         FILE STATUS IS ST-SESS-OUT.
004900
005000     SELECT LABPOOL-OUT ASSIGN TO LABPOOL
005100         ORGANIZATION IS SEQUENTIAL
005200         ACCESS MODE IS SEQUENTIAL
005300         FILE STATUS IS ST-LABPOOL-OUT.
005400
005500     SELECT SUMMARY-RPT ASSIGN TO PRINTER
005600         FILE STATUS IS ST-SUMMARY-RPT.
005700
005800 DATA DIVISION.
005900 FILE SECTION.
006000 FD  DIVSUB-IN
006100     LABEL RECORD STANDARD
006200     VALUE OF FILE-ID "DIVDISC.DAT"
006300     RECORD CONTAINS 280 CHARACTERS.
006400
006500 01  REG-DIVISION-SUBJECT.
006600     05  DS-DIVISION-NAME        PIC X(30).
006700     05  DS-DEPARTMENT           PIC X(20).
006800     05  DS-SUBJECT-NAME         PIC X(30).
006900     05  DS-THEORY-HRS           PIC 9(02).
007000     05  DS-PRACTICAL-HRS        PIC 9(02).
007100     05  DS-TUTORIAL-HRS         PIC 9(02).
007200     05  DS-CREDITS              PIC 9(02).
007300     05  DS-NUM-BATCHES          PIC 9(01).
007400     05  DS-VISITING-FLAG        PIC X(01).
007500     05  DS-ELECTIVE-ID          PIC 9(02).
007600     05  DS-FACULTY-THEORY       PIC X(25).
007700     05  DS-FACULTY-BATCH        PIC X(25) OCCURS 3 TIMES.
007800     05  DS-VF-TIMING.
007900         10  DS-VF-DAY OCCURS 7 TIMES.
008000             15  DS-VF-SLOT      PIC 9 OCCURS 10 TIMES.
008100     05  FILLER                  PIC X(18).
008200
008300 FD  SESS-OUT
008400     LABEL RECORD STANDARD
008500     VALUE OF FILE-ID "SESSOES.DAT"
008600     RECORD CONTAINS 125 CHARACTERS.
008700
008800 01  REG-SESSION-OUT.
008900     05  SE-DIVISION-NAME        PIC X(30).
009000     05  SE-SUBJECT-NAME         PIC X(30).
009100     05  SE-FACULTY              PIC X(25).
009200     05  SE-DURATION             PIC 9(01).
009300     05  SE-TYPE                 PIC X(01).
009400     05  SE-VISITING-FLAG        PIC X(01).
009500     05  SE-BATCH-NO             PIC 9(01).
009600     05  FILLER                  PIC X(06).
009700
009800 FD  LABPOOL-OUT
009900     LABEL RECORD STANDARD
010000     VALUE OF FILE-ID "LABPOOL.DAT"
010100     RECORD CONTAINS 125 CHARACTERS.
010200
010300 01  REG-LABPOOL-OUT.
010400     05  LB-DIVISION-NAME        PIC X(30).
010500     05  LB-SUBJECT-NAME         PIC X(30).
010600     05  LB-FACULTY              PIC X(25).
010700     05  LB-DURATION             PIC 9(01).
010800     05  LB-TYPE                 PIC X(01).
010900     05  LB-VISITING-FLAG        PIC X(01).
011000     05  LB-BATCH-NO             PIC 9(01).
011100     05  FILLER                  PIC X(06).
011200
011300 FD  SUMMARY-RPT
011400     LABEL RECORD OMITTED.
011500 01  REG-SUMMARY-RPT.
011600     05  REG-SUMMARY-RPT-TXT     PIC X(78).
011700     05  FILLER                  PIC X(02).
011800
011900 WORKING-STORAGE SECTION.
012000 77  ST-DIVSUB-IN                PIC X(02) VALUE SPACES.
012100 77  ST-SESS-OUT                 PIC X(02) VALUE SPACES.
012200 77  ST-LABPOOL-OUT              PIC X(02) VALUE SPACES.
012300 77  ST-SUMMARY-RPT              PIC X(02) VALUE SPACES.
012400 77  WS-EOF-SW                   PIC X(01) VALUE "N".
012500     88  WS-EOF                  VALUE "Y".
012600
012700 01  WS-COUNTERS.
012800     05  WS-HOUR-INDEX           PIC 9(02) COMP.
012900     05  WS-BATCH-INDEX          PIC 9(02) COMP.
013000     05  WS-BLOCK-INDEX          PIC 9(02) COMP.
013100     05  WS-NUM-2HR-BLOCKS       PIC 9(02) COMP.
013200     05  WS-REMAINDER-HRS        PIC 9(01) COMP.
013300     05  WS-TABLE-INDEX          PIC 9(04) COMP.
013400     05  WS-DIV-COUNT            PIC 9(04) COMP VALUE ZERO.
013500     05  WS-FAC-COUNT            PIC 9(04) COMP VALUE ZERO.
013600     05  WS-WHOLE-CLASS-COUNT    PIC 9(06) COMP VALUE ZERO.
013700     05  WS-LAB-POOL-COUNT       PIC 9(06) COMP VALUE ZERO.
013800     05  FILLER                  PIC X(02).
013900
014000 77  WS-BATCH-FAC-EFFECTIVE      PIC X(25) VALUE SPACES.
014100
014200* REDEFINE NUMERICO/ALFA ANTIGO, HERDADO DAS ROTINAS DE LOTE
014300* DA VERSAO ANTERIOR - USADO NA FORMATACAO DA QUANTIDADE DE
014400* BLOCOS DO AVISO DE CARGA HORARIA IMPAR.
014500 77  WS-BLOCK-COUNT-NUM          PIC 9(02) VALUE ZERO.
014600 77  WS-BLOCK-COUNT-ALPHA REDEFINES WS-BLOCK-COUNT-NUM
014700                                  PIC X(02).
014800
014900* TABELA DE DEDUP DE NOME DE DIVISAO (CONTAGEM DE "PROGRAMAS").
015000 01  WS-DIV-SEEN-AREA.
015100     05  WS-DIV-SEEN             PIC X(30) OCCURS 300 TIMES.
015200     05  FILLER                  PIC X(02).
015300 01  WS-DIV-SEEN-REDEF REDEFINES WS-DIV-SEEN-AREA.
015400     05  WS-DIV-SEEN-CHUNK       PIC X(30) OCCURS 300 TIMES.
015500     05  FILLER                  PIC X(02).
015600
015700* TABELA DE DEDUP DE NOME DE PROFESSOR (CONTAGEM DE "FACULTY" -
015800* CONTADA NAS SESSOES DE TURMA INTEIRA E DE POOL DE LAB, TEORIA
015900* E LAB, SEM DISTINCAO).
016000 01  WS-FAC-SEEN-AREA.
016100     05  WS-FAC-SEEN             PIC X(25) OCCURS 600 TIMES.
016200     05  FILLER                  PIC X(02).
016300
016400 77  WS-FOUND-SW                 PIC X(01) VALUE "N".
016500
016600 77  WS-COURSE-TOTAL             PIC 9(06) COMP VALUE ZERO.
016700 01  WS-EDIT-COUNTS.
016800     05  WS-DIV-COUNT-ED         PIC ZZZ9.
016900     05  WS-FAC-COUNT-ED         PIC ZZZ9.
017000     05  WS-COURSE-TOTAL-ED      PIC ZZZZZ9.
017100     05  FILLER                  PIC X(02).
017200 01  WS-EDIT-COUNTS-ALPHA REDEFINES WS-EDIT-COUNTS PIC X(16).
017300
017400 PROCEDURE DIVISION.
017500
017600 0100-MAIN-LINE.
017700     PERFORM 0110-OPEN-FILES
017800     PERFORM 0200-EXPLODE-SUBJECT THRU 0200-EXIT
017900         UNTIL WS-EOF
018000     PERFORM 0900-SUMMARY-REPORT THRU 0900-EXIT
018100     PERFORM 0190-CLOSE-FILES
018200     STOP RUN.
018300
018400 0110-OPEN-FILES.
018500     OPEN INPUT DIVSUB-IN
018600     IF ST-DIVSUB-IN NOT = "00"
018700        DISPLAY "TTSESS: CANNOT OPEN DIVDISC, STATUS="
018800                ST-DIVSUB-IN
018900        STOP RUN
019000     END-IF
019100     OPEN OUTPUT SESS-OUT
019200     OPEN OUTPUT LABPOOL-OUT
019300     OPEN OUTPUT SUMMARY-RPT
019400     PERFORM 0120-READ-NEXT.
019500
019600 0120-READ-NEXT.
019700     READ DIVSUB-IN
019800         AT END MOVE "Y" TO WS-EOF-SW
019900     END-READ.
020000
020100 0190-CLOSE-FILES.
020200     CLOSE DIVSUB-IN
020300     CLOSE SESS-OUT
020400     CLOSE LABPOOL-OUT
020500     CLOSE SUMMARY-RPT.
020600
020700 0200-EXPLODE-SUBJECT.
020800     PERFORM 0205-NOTE-DIVISION-SEEN
020900     PERFORM 0210-EMIT-THEORY-SESSIONS THRU 0210-EXIT
021000     PERFORM 0220-EMIT-TUTORIAL-SESSIONS THRU 0220-EXIT
021100     IF DS-PRACTICAL-HRS > 0
021200        PERFORM 0230-EMIT-LAB-SESSIONS THRU 0230-EXIT
021300     END-IF
021400     PERFORM 0120-READ-NEXT.
021500 0200-EXIT.
021600     EXIT.
021700
021800 0205-NOTE-DIVISION-SEEN.
021900     PERFORM 0206-SEARCH-DIVISION-TABLE
022000     IF WS-FOUND-SW = "N" AND WS-DIV-COUNT < 300
022100        ADD 1 TO WS-DIV-COUNT
022200        MOVE DS-DIVISION-NAME TO WS-DIV-SEEN(WS-DIV-COUNT)
022300     END-IF.
022400
022500 0206-SEARCH-DIVISION-TABLE.
022600     MOVE "N" TO WS-FOUND-SW
022700     PERFORM 0206-B-CHECK-ONE-DIVISION THRU 0206-B-EXIT
022800        VARYING WS-TABLE-INDEX FROM 1 BY 1
022900                UNTIL WS-TABLE-INDEX > WS-DIV-COUNT.
023000 0206-EXIT.
023100     EXIT.
023200
023300 0206-B-CHECK-ONE-DIVISION.
023400     IF WS-DIV-SEEN(WS-TABLE-INDEX) = DS-DIVISION-NAME
023500        MOVE "Y" TO WS-FOUND-SW
023600     END-IF.
023700 0206-B-EXIT.
023800     EXIT.
023900
024000 0207-NOTE-FACULTY-SEEN.
024100     PERFORM 0208-SEARCH-FACULTY-TABLE
024200     IF WS-FOUND-SW = "N" AND WS-BATCH-FAC-EFFECTIVE NOT = SPACES
024300           AND WS-FAC-COUNT < 600
024400        ADD 1 TO WS-FAC-COUNT
024500        MOVE WS-BATCH-FAC-EFFECTIVE TO WS-FAC-SEEN(WS-FAC-COUNT)
024600     END-IF.
024700
024800 0208-SEARCH-FACULTY-TABLE.
024900     MOVE "N" TO WS-FOUND-SW
025000     PERFORM 0208-B-CHECK-ONE-FACULTY THRU 0208-B-EXIT
025100        VARYING WS-TABLE-INDEX FROM 1 BY 1
025200                UNTIL WS-TABLE-INDEX > WS-FAC-COUNT.
025300 0208-EXIT.
025400     EXIT.
025500
025600 0208-B-CHECK-ONE-FACULTY.
025700     IF WS-FAC-SEEN(WS-TABLE-INDEX) = WS-BATCH-FAC-EFFECTIVE
025800        MOVE "Y" TO WS-FOUND-SW
025900     END-IF.
026000 0208-B-EXIT.
026100     EXIT.
026200
026300 0210-EMIT-THEORY-SESSIONS.
026400     MOVE DS-FACULTY-THEORY TO WS-BATCH-FAC-EFFECTIVE
026500     PERFORM 0207-NOTE-FACULTY-SEEN
026600     PERFORM 0211-WRITE-ONE-THEORY-HOUR THRU 0211-EXIT
026700        VARYING WS-HOUR-INDEX FROM 1 BY 1
026800                UNTIL WS-HOUR-INDEX > DS-THEORY-HRS.
026900 0210-EXIT.
027000     EXIT.
027100
027200 0211-WRITE-ONE-THEORY-HOUR.
027300     MOVE DS-DIVISION-NAME TO SE-DIVISION-NAME
027400     MOVE DS-SUBJECT-NAME  TO SE-SUBJECT-NAME
027500     MOVE DS-FACULTY-THEORY TO SE-FACULTY
027600     MOVE 1                TO SE-DURATION
027700     MOVE "T"               TO SE-TYPE
027800     MOVE DS-VISITING-FLAG  TO SE-VISITING-FLAG
027900     MOVE 0                 TO SE-BATCH-NO
028000     WRITE REG-SESSION-OUT
028100     ADD 1 TO WS-WHOLE-CLASS-COUNT.
028200 0211-EXIT.
028300     EXIT.
028400
028500 0220-EMIT-TUTORIAL-SESSIONS.
028600     PERFORM 0221-WRITE-ONE-TUTORIAL-HOUR THRU 0221-EXIT
028700        VARYING WS-HOUR-INDEX FROM 1 BY 1
028800                UNTIL WS-HOUR-INDEX > DS-TUTORIAL-HRS.
028900 0220-EXIT.
029000     EXIT.
029100
029200 0221-WRITE-ONE-TUTORIAL-HOUR.
029300     MOVE DS-DIVISION-NAME TO SE-DIVISION-NAME
029400     MOVE DS-SUBJECT-NAME  TO SE-SUBJECT-NAME
029500     MOVE DS-FACULTY-THEORY TO SE-FACULTY
029600     MOVE 1                TO SE-DURATION
029700     MOVE "U"               TO SE-TYPE
029800     MOVE DS-VISITING-FLAG  TO SE-VISITING-FLAG
029900     MOVE 0                 TO SE-BATCH-NO
030000     WRITE REG-SESSION-OUT
030100     ADD 1 TO WS-WHOLE-CLASS-COUNT.
030200 0221-EXIT.
030300     EXIT.
030400
030500 0230-EMIT-LAB-SESSIONS.
030600* REGRA DE NEGOCIO: PRA / 2 BLOCOS DE DUAS HORAS + (PRA MOD 2)
030700* ONE-HOUR REMAINDER BLOCK, PER BATCH. WARN ON ODD HOURS.
030800     DIVIDE DS-PRACTICAL-HRS BY 2
030900          GIVING WS-NUM-2HR-BLOCKS
031000          REMAINDER WS-REMAINDER-HRS
031100     IF WS-REMAINDER-HRS > 0
031200        MOVE DS-NUM-BATCHES TO WS-BLOCK-COUNT-NUM
031300        DISPLAY "TTSESS: ODD PRACTICAL HOURS FOR "
031400                DS-SUBJECT-NAME " IN " DS-DIVISION-NAME
031500     END-IF
031600     PERFORM 0231-EMIT-ONE-BATCH THRU 0231-EXIT
031700        VARYING WS-BATCH-INDEX FROM 1 BY 1
031800                UNTIL WS-BATCH-INDEX > DS-NUM-BATCHES.
031900 0230-EXIT.
032000     EXIT.
032100
032200 0231-EMIT-ONE-BATCH.
032300     PERFORM 0240-PICK-BATCH-FACULTY
032400     PERFORM 0232-WRITE-ONE-2HR-BLOCK THRU 0232-EXIT
032500        VARYING WS-BLOCK-INDEX FROM 1 BY 1
032600                UNTIL WS-BLOCK-INDEX > WS-NUM-2HR-BLOCKS
032700     IF WS-REMAINDER-HRS > 0
032800        MOVE 1 TO WS-BLOCK-INDEX
032900        PERFORM 0260-WRITE-LAB-REMAINDER
033000     END-IF.
033100 0231-EXIT.
033200     EXIT.
033300
033400 0232-WRITE-ONE-2HR-BLOCK.
033500     PERFORM 0250-WRITE-LAB-BLOCK.
033600 0232-EXIT.
033700     EXIT.
033800
033900 0240-PICK-BATCH-FACULTY.
034000* O PROFESSOR DO BATCH E DS-FACULTY-BATCH(IDX) QUANDO PRESENTE,
034100* SENAO E O PROFESSOR DE TEORIA.
034200     IF WS-BATCH-INDEX <= 3
034300           AND DS-FACULTY-BATCH(WS-BATCH-INDEX) NOT = SPACES
034400        MOVE DS-FACULTY-BATCH(WS-BATCH-INDEX)
034500             TO WS-BATCH-FAC-EFFECTIVE
034600     ELSE
034700        MOVE DS-FACULTY-THEORY TO WS-BATCH-FAC-EFFECTIVE
034800     END-IF
034900     PERFORM 0207-NOTE-FACULTY-SEEN.
035000
035100 0250-WRITE-LAB-BLOCK.
035200     MOVE DS-DIVISION-NAME TO LB-DIVISION-NAME
035300     MOVE DS-SUBJECT-NAME  TO LB-SUBJECT-NAME
035400     MOVE WS-BATCH-FAC-EFFECTIVE TO LB-FACULTY
035500     MOVE 2                TO LB-DURATION
035600     MOVE "P"               TO LB-TYPE
035700     MOVE DS-VISITING-FLAG  TO LB-VISITING-FLAG
035800     MOVE WS-BATCH-INDEX    TO LB-BATCH-NO
035900     WRITE REG-LABPOOL-OUT
036000     ADD 1 TO WS-LAB-POOL-COUNT.
036100
036200 0260-WRITE-LAB-REMAINDER.
036300     MOVE DS-DIVISION-NAME TO LB-DIVISION-NAME
036400     MOVE DS-SUBJECT-NAME  TO LB-SUBJECT-NAME
036500     MOVE WS-BATCH-FAC-EFFECTIVE TO LB-FACULTY
036600     MOVE 1                TO LB-DURATION
036700     MOVE "P"               TO LB-TYPE
036800     MOVE DS-VISITING-FLAG  TO LB-VISITING-FLAG
036900     MOVE WS-BATCH-INDEX    TO LB-BATCH-NO
037000     WRITE REG-LABPOOL-OUT
037100     ADD 1 TO WS-LAB-POOL-COUNT.
037200
037300 0900-SUMMARY-REPORT.
037400* PROGRAMAS = DIVISOES DISTINTAS; FACULTY = NOMES DISTINTOS
037500* NOS DOIS EXTRATOS; COURSES = CONTAGEM DE SESSOES, NAO
037600* CONTAGEM DE DISCIPLINAS DISTINTAS - MANTIDO ASSIM DE PROPOSITO.
037700     MOVE SPACES TO REG-SUMMARY-RPT
037800     MOVE "TIMETABLE INTAKE SUMMARY" TO REG-SUMMARY-RPT
037900     WRITE REG-SUMMARY-RPT
038000     MOVE SPACES TO REG-SUMMARY-RPT
038100     WRITE REG-SUMMARY-RPT
038200     MOVE WS-DIV-COUNT TO WS-DIV-COUNT-ED
038300     STRING "PROGRAMS (DIVISIONS) . . . : " DELIMITED BY SIZE
038400            WS-DIV-COUNT-ED                 DELIMITED BY SIZE
038500            INTO REG-SUMMARY-RPT
038600     WRITE REG-SUMMARY-RPT
038700     MOVE WS-FAC-COUNT TO WS-FAC-COUNT-ED
038800     STRING "UNIQUE FACULTY . . . . . . : " DELIMITED BY SIZE
038900            WS-FAC-COUNT-ED                 DELIMITED BY SIZE
039000            INTO REG-SUMMARY-RPT
039100     WRITE REG-SUMMARY-RPT
039200     COMPUTE WS-COURSE-TOTAL =
039300             WS-WHOLE-CLASS-COUNT + WS-LAB-POOL-COUNT
039400     MOVE WS-COURSE-TOTAL TO WS-COURSE-TOTAL-ED
039500     STRING "TOTAL COURSES (SESSIONS) . : " DELIMITED BY SIZE
039600            WS-COURSE-TOTAL-ED              DELIMITED BY SIZE
039700            INTO REG-SUMMARY-RPT
039800     WRITE REG-SUMMARY-RPT.
039900 0900-EXIT.
040000     EXIT.
