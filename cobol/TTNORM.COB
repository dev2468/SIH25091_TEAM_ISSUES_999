000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. TTNORM-COB.
000300 AUTHOR. FABIO MENDES.
000400 INSTALLATION. FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.
000500 DATE-WRITTEN. 03/14/1989.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - ACADEMIC REGISTRAR USE ONLY.
000800* ANALISTA       : FABIO
000900* PROGRAMADOR(A) : FABIO
001000* FINALIDADE : NORMALIZA O ARQUIVO MESTRE DE OFERTAS DE
001100*              DISCIPLINA EM REGISTROS DE DIVISAO/DISCIPLINA
001200*              E EXTRAI A DISPONIBILIDADE DE PROFESSOR VISITANTE
001300*              A PARTIR DO CAMPO DE OBSERVACOES.
001400* DATA : 14/03/1989
001500* VRS         DATA           DESCRICAO                     TAG
001600*---------------------------------------------------------------
001700* 1.0      14/03/1989     IMPLANTACAO INICIAL - FM                FM89014
001800* 1.1      02/08/1989     CORRIGE CHAVE DE DIVISAO                FM89071
001900*                         QUANDO CURSO SEM DIVISAO
002000* 1.2      19/01/1990     INCLUI FLAG DE PROF VISITANTE           FM90003
002100* 1.3      07/06/1990     PARSER DE OBSERVACOES - FAIXA           JC90041
002200*                         DE HORARIO E "DIA INTEIRO"
002300* 1.4      22/11/1991     AJUSTE REGRA DE PROF BATCH 1-3          FM91062
002400* 1.5      09/03/1993     ELETIVO: LISTA COMBINADA SO             AF93009
002500*                         QUANDO ID-ELETIVO = 1 (LEGADO)
002600* 1.6      30/09/1994     CORRIGE FALLBACK FAC_ + NOME            FM94051
002700*                         DA DISCIPLINA QUANDO TUDO BRANCO
002800* 1.7      15/02/1996     REVISAO DE PADDING DOS CAMPOS           JC96008
002900*                         X PARA O NOVO LAYOUT DE 1996
003000* 1.8      03/12/1998     AJUSTE PARA VIRADA DO ANO 2000          FM98077
003100*                         (CAMPO ANO NAO EXISTIA - N/A)
003200* 1.9      21/07/1999     REFORCA TESTE "VF" CASE-INSENS.         AF99033
003300* 2.0      11/05/2001     PEQUENO AJUSTE NO SPLIT DE              FM01019
003400*                         OBSERVACOES POR VIRGULA
003500*---------------------------------------------------------------
003600
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER. IBM-370.
004000 OBJECT-COMPUTER. IBM-370.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM
004300     CLASS VF-LETTERS IS "V" "v" "F" "f"
004400     UPSI-0 ON STATUS IS UPSI-VISITANTE-ON.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT CO-FILE ASSIGN TO CURSOFER
004800         ORGANIZATION IS SEQUENTIAL
004900         ACCESS MODE IS SEQUENTIAL
005000         FILE STATUS IS ST-CO-FILE.
005100
005200     SELECT DIVSUB-OUT ASSIGN TO DIVDISC
005300         ORGANIZATION IS SEQUENTIAL
005400         ACCESS MODE IS SEQUENTIAL
005500         FILE STATUS IS ST-DIVSUB-OUT.
005600
005700 DATA DIVISION.
005800 FILE SECTION.
005900 FD  CO-FILE
006000     LABEL RECORD STANDARD
006100     VALUE OF FILE-ID "CURSOFER.DAT"
006200     RECORD CONTAINS 331 CHARACTERS.
006300
006400 01  REG-COURSE-OFFER.
006500     05  CO-PROGRAM              PIC X(20).
006600     05  CO-SEMESTER             PIC X(04).
006700     05  CO-DIVISION             PIC X(04).
006800     05  CO-COURSE-NAME          PIC X(30).
006900     05  CO-THEORY-HRS           PIC 9(02).
007000     05  CO-PRACTICAL-HRS        PIC 9(02).
007100     05  CO-TUTORIAL-HRS         PIC 9(02).
007200     05  CO-CREDITS              PIC 9(02).
007300     05  CO-NUM-BATCHES          PIC 9(01).
007400     05  CO-DEPARTMENT           PIC X(20).
007500     05  CO-CVF-FLAG             PIC X(02).
007600     05  CO-FACULTY-THEORY       PIC X(25).
007700     05  CO-FACULTY-BATCH-1      PIC X(25).
007800     05  CO-FACULTY-BATCH-2      PIC X(25).
007900     05  CO-FACULTY-BATCH-3      PIC X(25).
008000     05  CO-ELECTIVE-ID          PIC 9(02).
008100     05  CO-COMBINED-LIST        PIC X(60).
008200     05  CO-REMARKS              PIC X(80).
008300
008400 FD  DIVSUB-OUT
008500     LABEL RECORD STANDARD
008600     VALUE OF FILE-ID "DIVDISC.DAT"
008700     RECORD CONTAINS 280 CHARACTERS.
008800
008900 01  REG-DIVISION-SUBJECT.
009000     05  DS-DIVISION-NAME        PIC X(30).
009100     05  DS-DEPARTMENT           PIC X(20).
009200     05  DS-SUBJECT-NAME         PIC X(30).
009300     05  DS-THEORY-HRS           PIC 9(02).
009400     05  DS-PRACTICAL-HRS        PIC 9(02).
009500     05  DS-TUTORIAL-HRS         PIC 9(02).
009600     05  DS-CREDITS              PIC 9(02).
009700     05  DS-NUM-BATCHES          PIC 9(01).
009800     05  DS-VISITING-FLAG        PIC X(01).
009900     05  DS-ELECTIVE-ID          PIC 9(02).
010000     05  DS-FACULTY-THEORY       PIC X(25).
010100     05  DS-FACULTY-BATCH        PIC X(25) OCCURS 3 TIMES.
010200     05  DS-VF-TIMING.
010300         10  DS-VF-DAY OCCURS 7 TIMES.
010400             15  DS-VF-SLOT      PIC 9 OCCURS 10 TIMES.
010500     05  FILLER                  PIC X(18).
010600
010700 WORKING-STORAGE SECTION.
010800 77  ST-CO-FILE                  PIC X(02) VALUE SPACES.
010900 77  ST-DIVSUB-OUT               PIC X(02) VALUE SPACES.
011000 77  WS-EOF-SW                   PIC X(01) VALUE "N".
011100     88  WS-EOF                  VALUE "Y".
011200
011300 01  WS-COUNTERS.
011400     05  WS-REC-COUNT            PIC 9(06) COMP.
011500     05  WS-PART-INDEX           PIC 9(02) COMP.
011600     05  WS-CHAR-INDEX           PIC 9(02) COMP.
011700     05  WS-DAY-INDEX            PIC 9(02) COMP.
011800     05  WS-SLOT-INDEX           PIC 9(02) COMP.
011900     05  WS-BATCH-INDEX          PIC 9(02) COMP.
012000     05  WS-NUM-NONBLANK-BATCH   PIC 9(01) COMP.
012100     05  WS-SLOT-START-MIN       PIC 9(04) COMP.
012200     05  WS-SLOT-END-MIN         PIC 9(04) COMP.
012300     05  FILLER                  PIC X(02).
012400
012500* TABELA LITERAL REDEFINIDA EM LISTA OCCURS PARA OS NOMES DE DIA.
012600*
012700 01  WS-DAY-TABLE-LIT.
012800     05  FILLER                  PIC X(03) VALUE "MON".
012900     05  FILLER                  PIC X(03) VALUE "TUE".
013000     05  FILLER                  PIC X(03) VALUE "WED".
013100     05  FILLER                  PIC X(03) VALUE "THU".
013200     05  FILLER                  PIC X(03) VALUE "FRI".
013300     05  FILLER                  PIC X(03) VALUE "SAT".
013400     05  FILLER                  PIC X(03) VALUE "SUN".
013500 01  WS-DAY-TABLE REDEFINES WS-DAY-TABLE-LIT.
013600     05  WS-DAY-NAME             PIC X(03) OCCURS 7 TIMES.
013700
013800 77  WS-REMARK-LINE               PIC X(80) VALUE SPACES.
013900 77  WS-REMARK-CHARS REDEFINES WS-REMARK-LINE.
014000     05  WS-REMARK-CHAR          PIC X(01) OCCURS 80 TIMES.
014100
014200 77  WS-HHMM-NUM                  PIC 9(04) VALUE ZERO.
014300 77  WS-HHMM-ALPHA REDEFINES WS-HHMM-NUM PIC X(04).
014400
014500 01  WS-PART-TABLE.
014600     05  WS-PART                 PIC X(30) OCCURS 10 TIMES.
014700     05  FILLER                  PIC X(02).
014800 77  WS-PART-COUNT                PIC 9(02) COMP VALUE ZERO.
014900
015000 77  WS-DIVISION-NAME             PIC X(30) VALUE SPACES.
015100 77  WS-DIVISION-NAME-PART        PIC X(30) VALUE SPACES.
015200 01  WS-BATCH-FAC-LIST.
015300     05  WS-BATCH-FAC             PIC X(25) OCCURS 3 TIMES.
015400     05  FILLER                  PIC X(02).
015500 77  WS-EFFECTIVE-THEORY-FAC      PIC X(25) VALUE SPACES.
015600 77  WS-VISITING-FLAG             PIC X(01) VALUE "N".
015700 77  WS-NUM-BATCH-EFFECTIVE       PIC 9(01) VALUE ZERO.
015800
015900 77  WS-START-H                   PIC 9(02) COMP VALUE ZERO.
016000 77  WS-START-M                   PIC 9(02) COMP VALUE ZERO.
016100 77  WS-END-H                     PIC 9(02) COMP VALUE ZERO.
016200 77  WS-END-M                     PIC 9(02) COMP VALUE ZERO.
016300 77  WS-AMPM-FLAG                 PIC X(02) VALUE SPACES.
016400 77  WS-ANY-DAY-NAMED-SW          PIC X(01) VALUE "N".
016500 77  WS-FULLDAY-SW                PIC X(01) VALUE "N".
016600 77  WS-DAYS-HIT                  PIC X(07) VALUE "NNNNNNN".
016700 77  WS-DAYS-HIT-TBL REDEFINES WS-DAYS-HIT.
016800     05  WS-DAY-HIT-FLAG          PIC X(01) OCCURS 7 TIMES.
016900
017000 01  WS-SLOT-LABEL-LIT.
017100     05  FILLER PIC X(05) VALUE "08:00".
017200     05  FILLER PIC X(05) VALUE "09:00".
017300     05  FILLER PIC X(05) VALUE "10:00".
017400     05  FILLER PIC X(05) VALUE "11:00".
017500     05  FILLER PIC X(05) VALUE "12:00".
017600     05  FILLER PIC X(05) VALUE "13:00".
017700     05  FILLER PIC X(05) VALUE "14:00".
017800     05  FILLER PIC X(05) VALUE "15:00".
017900     05  FILLER PIC X(05) VALUE "16:00".
018000     05  FILLER PIC X(05) VALUE "17:00".
018100
018200 77  WS-MSG-AREA                  PIC X(80) VALUE SPACES.
018300 77  WS-RANGE-START-TXT           PIC X(20) VALUE SPACES.
018400 77  WS-RANGE-END-TXT             PIC X(20) VALUE SPACES.
018500 77  WS-ENDPOINT-TXT              PIC X(20) VALUE SPACES.
018600 77  WS-ENDPOINT-MIN              PIC 9(04) COMP VALUE ZERO.
018700 77  WS-ENDPOINT-HR-TXT           PIC X(20) VALUE SPACES.
018800 77  WS-ENDPOINT-MIN-TXT          PIC X(20) VALUE SPACES.
018900 77  WS-HOUR-DIGITS-TXT           PIC X(02) VALUE SPACES.
019000 77  WS-LJ-INDEX                  PIC 9(02) COMP VALUE ZERO.
019100
019200 PROCEDURE DIVISION.
019300
019400 0100-MAIN-LINE.
019500     PERFORM 0110-OPEN-FILES
019600     PERFORM 0200-PROCESS-RECORD THRU 0200-EXIT
019700         UNTIL WS-EOF
019800     PERFORM 0190-CLOSE-FILES
019900     STOP RUN.
020000
020100 0110-OPEN-FILES.
020200     OPEN INPUT CO-FILE
020300     IF ST-CO-FILE NOT = "00"
020400        DISPLAY "TTNORM: CANNOT OPEN CURSOFER, STATUS=" ST-CO-FILE
020500        STOP RUN
020600     END-IF
020700     OPEN OUTPUT DIVSUB-OUT
020800     PERFORM 0120-READ-NEXT.
020900
021000 0120-READ-NEXT.
021100     READ CO-FILE
021200         AT END MOVE "Y" TO WS-EOF-SW
021300     END-READ.
021400
021500 0190-CLOSE-FILES.
021600     CLOSE CO-FILE
021700     CLOSE DIVSUB-OUT.
021800
021900 0200-PROCESS-RECORD.
022000     ADD 1 TO WS-REC-COUNT
022100     PERFORM 0210-BUILD-DIVISION-NAME
022200     PERFORM 0220-COLLECT-BATCH-FACULTY
022300     PERFORM 0230-DERIVE-BATCH-COUNT
022400     PERFORM 0240-DERIVE-VISITING-FLAG
022500     PERFORM 0250-DERIVE-THEORY-FACULTY
022600     MOVE SPACES TO DS-VF-TIMING
022700     IF WS-VISITING-FLAG = "Y"
022800        MOVE CO-REMARKS TO WS-REMARK-LINE
022900        PERFORM 0300-PARSE-REMARKS THRU 0300-EXIT
023000     END-IF
023100     PERFORM 0280-WRITE-DIVISION-SUBJECT
023200     PERFORM 0120-READ-NEXT.
023300 0200-EXIT.
023400     EXIT.
023500
023600 0210-BUILD-DIVISION-NAME.
023700* MONTA A CHAVE DE DIVISAO: PROGRAMA "-" SEMESTRE ["-" TURMA], OU
023800* "UNKNOWNDIVISION" QUANDO OS TRES COMPONENTES VEM EM BRANCO.
023900     MOVE SPACES TO WS-DIVISION-NAME
024000     IF CO-PROGRAM = SPACES AND CO-SEMESTER = SPACES
024100                         AND CO-DIVISION = SPACES
024200        MOVE "UnknownDivision" TO WS-DIVISION-NAME
024300     ELSE
024400        STRING CO-PROGRAM  DELIMITED BY SPACE
024500               "-"         DELIMITED BY SIZE
024600               CO-SEMESTER DELIMITED BY SPACE
024700               INTO WS-DIVISION-NAME
024800        END-STRING
024900        IF CO-DIVISION NOT = SPACES
025000           MOVE WS-DIVISION-NAME TO WS-DIVISION-NAME-PART
025100           STRING WS-DIVISION-NAME-PART DELIMITED BY SPACE
025200                  "-"                   DELIMITED BY SIZE
025300                  CO-DIVISION           DELIMITED BY SPACE
025400                  INTO WS-DIVISION-NAME
025500           END-STRING
025600        END-IF
025700     END-IF.
025800
025900 0220-COLLECT-BATCH-FACULTY.
026000* COLETA OS NOMES DE PROFESSOR DE BATCH NAO-BRANCOS, 1 A 3, EM ORDEM.
026100     MOVE CO-FACULTY-BATCH-1 TO WS-BATCH-FAC(1)
026200     MOVE CO-FACULTY-BATCH-2 TO WS-BATCH-FAC(2)
026300     MOVE CO-FACULTY-BATCH-3 TO WS-BATCH-FAC(3)
026400     MOVE ZERO TO WS-NUM-NONBLANK-BATCH
026500     PERFORM 0221-COUNT-ONE-BATCH-FAC THRU 0221-EXIT
026600        VARYING WS-BATCH-INDEX FROM 1 BY 1
026700                UNTIL WS-BATCH-INDEX > 3.
026800
026900 0221-COUNT-ONE-BATCH-FAC.
027000     IF WS-BATCH-FAC(WS-BATCH-INDEX) NOT = SPACES
027100        ADD 1 TO WS-NUM-NONBLANK-BATCH
027200     END-IF.
027300 0221-EXIT.
027400     EXIT.
027500
027600 0230-DERIVE-BATCH-COUNT.
027700* USA CO-NUM-BATCHES SE > 0, SENAO MAXIMO(1, QTDE NAO-BRANCA).
027800     IF CO-NUM-BATCHES > 0
027900        MOVE CO-NUM-BATCHES TO WS-NUM-BATCH-EFFECTIVE
028000     ELSE
028100        IF WS-NUM-NONBLANK-BATCH > 0
028200           MOVE WS-NUM-NONBLANK-BATCH TO WS-NUM-BATCH-EFFECTIVE
028300        ELSE
028400           MOVE 1 TO WS-NUM-BATCH-EFFECTIVE
028500        END-IF
028600     END-IF.
028700
028800 0240-DERIVE-VISITING-FLAG.
028900* SINALIZA VISITANTE QUANDO CO-CVF-FLAG CONTEM "VF", SEM CASE.
029000     MOVE "N" TO WS-VISITING-FLAG
029100     IF CO-CVF-FLAG(1:1) IS VF-LETTERS
029200           AND CO-CVF-FLAG(2:1) IS VF-LETTERS
029300        MOVE "Y" TO WS-VISITING-FLAG
029400     END-IF.
029500
029600 0250-DERIVE-THEORY-FACULTY.
029700* CADEIA DE FALLBACK: COLUNA DE TEORIA, DEPOIS PRIMEIRO PROFESSOR
029800* DE BATCH, DEPOIS "FAC_" + NOME DA DISCIPLINA.
029900     IF CO-FACULTY-THEORY NOT = SPACES
030000        MOVE CO-FACULTY-THEORY TO WS-EFFECTIVE-THEORY-FAC
030100     ELSE
030200        MOVE SPACES TO WS-EFFECTIVE-THEORY-FAC
030300        PERFORM 0251-PICK-FIRST-BATCH-FAC THRU 0251-EXIT
030400           VARYING WS-BATCH-INDEX FROM 1 BY 1
030500                   UNTIL WS-BATCH-INDEX > 3
030600        IF WS-EFFECTIVE-THEORY-FAC = SPACES
030700           STRING "FAC_" DELIMITED BY SIZE
030800                  CO-COURSE-NAME DELIMITED BY SPACE
030900                  INTO WS-EFFECTIVE-THEORY-FAC
031000           END-STRING
031100        END-IF
031200     END-IF.
031300
031400 0251-PICK-FIRST-BATCH-FAC.
031500     IF WS-EFFECTIVE-THEORY-FAC = SPACES
031600        AND WS-BATCH-FAC(WS-BATCH-INDEX) NOT = SPACES
031700        MOVE WS-BATCH-FAC(WS-BATCH-INDEX)
031800             TO WS-EFFECTIVE-THEORY-FAC
031900     END-IF.
032000 0251-EXIT.
032100     EXIT.
032200
032300 0280-WRITE-DIVISION-SUBJECT.
032400     MOVE WS-DIVISION-NAME     TO DS-DIVISION-NAME
032500     MOVE CO-DEPARTMENT        TO DS-DEPARTMENT
032600     MOVE CO-COURSE-NAME       TO DS-SUBJECT-NAME
032700     MOVE CO-THEORY-HRS        TO DS-THEORY-HRS
032800     MOVE CO-PRACTICAL-HRS     TO DS-PRACTICAL-HRS
032900     MOVE CO-TUTORIAL-HRS      TO DS-TUTORIAL-HRS
033000     MOVE CO-CREDITS           TO DS-CREDITS
033100     MOVE WS-NUM-BATCH-EFFECTIVE TO DS-NUM-BATCHES
033200     MOVE WS-VISITING-FLAG     TO DS-VISITING-FLAG
033300     MOVE WS-EFFECTIVE-THEORY-FAC TO DS-FACULTY-THEORY
033400     MOVE WS-BATCH-FAC(1)      TO DS-FACULTY-BATCH(1)
033500     MOVE WS-BATCH-FAC(2)      TO DS-FACULTY-BATCH(2)
033600     MOVE WS-BATCH-FAC(3)      TO DS-FACULTY-BATCH(3)
033700* QUIRK ANTIGO: A LISTA COMBINADA SO SEGUE ADIANTE PARA OS
033800* PASSOS DE BAIXO QUANDO O ID-ELETIVO E EXATAMENTE 1. O ID-
033900* ELETIVO EM SI E COPIADO SEMPRE, SEM ESSA CONDICAO.
034000     MOVE CO-ELECTIVE-ID       TO DS-ELECTIVE-ID
034100     WRITE REG-DIVISION-SUBJECT
034200     IF ST-DIVSUB-OUT NOT = "00"
034300        DISPLAY "TTNORM: WRITE ERROR ON DIVDISC, STATUS="
034400                ST-DIVSUB-OUT
034500     END-IF.
034600
034700 0300-PARSE-REMARKS.
034800* QUEBRA A DISPONIBILIDADE EM VIRGULAS NO NIVEL SUPERIOR, DEPOIS
034900* CLASSIFICA CADA PARTE COMO "DIA INTEIRO", FAIXA DE HORARIO,
035000* OU LISTA PURA DE NOMES DE DIA.
035100     PERFORM 0310-SPLIT-REMARKS-PARTS
035200     PERFORM 0301-PROCESS-ONE-PART THRU 0301-EXIT
035300        VARYING WS-PART-INDEX FROM 1 BY 1
035400                UNTIL WS-PART-INDEX > WS-PART-COUNT.
035500 0300-EXIT.
035600     EXIT.
035700
035800 0301-PROCESS-ONE-PART.
035900     MOVE "N" TO WS-FULLDAY-SW
036000     MOVE "NNNNNNN" TO WS-DAYS-HIT
036100     PERFORM 0320-CHECK-FULLDAY-PHRASE
036200     IF WS-FULLDAY-SW = "Y"
036300        PERFORM 0330-MARK-FULLDAY
036400     ELSE
036500        PERFORM 0340-CHECK-TIME-RANGE
036600     END-IF.
036700 0301-EXIT.
036800     EXIT.
036900
037000 0310-SPLIT-REMARKS-PARTS.
037100     MOVE SPACES TO WS-PART-TABLE
037200     MOVE ZERO TO WS-PART-COUNT
037300     UNSTRING WS-REMARK-LINE DELIMITED BY ","
037400          INTO WS-PART(1) WS-PART(2) WS-PART(3) WS-PART(4)
037500               WS-PART(5) WS-PART(6) WS-PART(7) WS-PART(8)
037600               WS-PART(9) WS-PART(10)
037700          TALLYING IN WS-PART-COUNT
037800     END-UNSTRING.
037900
038000 0320-CHECK-FULLDAY-PHRASE.
038100* "FULL DAY" / "FULLDAY" / "ALL DAY" EM QUALQUER PONTO DA PARTE,
038200* SEM CASE, MARCA A PARTE COMO FRASE DE DIA INTEIRO. A PARTE E
038300* PASSADA PARA MAIUSCULA E ALINHADA A ESQUERDA AQUI MESMO PARA
038400* TODO PARAGRAFO SEGUINTE TRABALHAR DIRETO EM WS-MSG-AREA.
038500     MOVE SPACES TO WS-MSG-AREA
038600     MOVE WS-PART(WS-PART-INDEX) TO WS-MSG-AREA
038700     INSPECT WS-MSG-AREA CONVERTING
038800             "abcdefghijklmnopqrstuvwxyz"
038900          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
039000     PERFORM 0325-LEFT-JUSTIFY-MSG-AREA THRU 0325-EXIT
039100     PERFORM 0322-SCAN-DAY-TOKENS
039200     MOVE ZERO TO WS-CHAR-INDEX
039300     INSPECT WS-MSG-AREA TALLYING WS-CHAR-INDEX FOR ALL "FULL DAY"
039400     IF WS-CHAR-INDEX = ZERO
039500        INSPECT WS-MSG-AREA TALLYING WS-CHAR-INDEX FOR ALL "FULLDAY"
039600     END-IF
039700     IF WS-CHAR-INDEX = ZERO
039800        INSPECT WS-MSG-AREA TALLYING WS-CHAR-INDEX FOR ALL "ALL DAY"
039900     END-IF
040000     IF WS-CHAR-INDEX > ZERO
040100        MOVE "Y" TO WS-FULLDAY-SW
040200     END-IF.
040300
040400 0325-LEFT-JUSTIFY-MSG-AREA.
040500* TIRA OS ESPACOS A ESQUERDA QUE FICAM DO SPLIT POR VIRGULA
040600* (EX: ", FULL DAY") PARA OS TESTES POR REFERENCE-MODIFICATION
040700* MAIS ABAIXO PODEREM CONTAR COM WS-MSG-AREA COMECANDO NA COLUNA 1.
040800     MOVE 1 TO WS-LJ-INDEX
040900     PERFORM 0326-BUMP-LJ-INDEX
041000         UNTIL WS-LJ-INDEX > 80
041100            OR WS-MSG-AREA(WS-LJ-INDEX:1) NOT = SPACE
041200     IF WS-LJ-INDEX > 1 AND WS-LJ-INDEX <= 80
041300        MOVE WS-MSG-AREA(WS-LJ-INDEX:) TO WS-MSG-AREA
041400     END-IF.
041500 0325-EXIT.
041600     EXIT.
041700
041800 0326-BUMP-LJ-INDEX.
041900     ADD 1 TO WS-LJ-INDEX.
042000
042100 0322-SCAN-DAY-TOKENS.
042200* REGISTRA TODA ABREVIATURA DE DIA CITADA NESTA PARTE (NOME
042300* COMPLETO OU ABREVIADO, CASAMENTO PELAS TRES PRIMEIRAS LETRAS)
042400* PARA OS RAMOS DE DIA-INTEIRO E FAIXA-DE-HORARIO SABEREM
042500* QUAIS DIAS MARCAR.
042600     MOVE "N" TO WS-ANY-DAY-NAMED-SW
042700     MOVE "NNNNNNN" TO WS-DAYS-HIT
042800     PERFORM 0323-SCAN-ONE-DAY THRU 0323-EXIT
042900        VARYING WS-DAY-INDEX FROM 1 BY 1
043000                UNTIL WS-DAY-INDEX > 7.
043100 0322-EXIT.
043200     EXIT.
043300
043400 0323-SCAN-ONE-DAY.
043500     MOVE ZERO TO WS-CHAR-INDEX
043600     INSPECT WS-MSG-AREA TALLYING WS-CHAR-INDEX
043700             FOR ALL WS-DAY-NAME(WS-DAY-INDEX)
043800     IF WS-CHAR-INDEX > ZERO
043900        MOVE "Y" TO WS-DAY-HIT-FLAG(WS-DAY-INDEX)
044000        MOVE "Y" TO WS-ANY-DAY-NAMED-SW
044100     END-IF.
044200 0323-EXIT.
044300     EXIT.
044400
044500 0330-MARK-FULLDAY.
044600* SE NENHUM DIA FOR CITADO, MARCA OS 7; SENAO SO OS DIAS CITADOS.
044700* DS-VF-DAY 1..6 SAO SEG..SAB (A SEMANA DE AULA); O DIA 7
044800* (DOMINGO) E CARREGADO POR COMPLETUDE MAS NUNCA E ALOCADO.
044900     IF WS-ANY-DAY-NAMED-SW = "N"
045000        MOVE "YYYYYYY" TO WS-DAYS-HIT
045100     END-IF
045200     PERFORM 0331-MARK-ONE-DAY THRU 0331-EXIT
045300        VARYING WS-DAY-INDEX FROM 1 BY 1
045400                UNTIL WS-DAY-INDEX > 7.
045500 0330-EXIT.
045600     EXIT.
045700
045800 0331-MARK-ONE-DAY.
045900     IF WS-DAY-HIT-FLAG(WS-DAY-INDEX) = "Y"
046000        PERFORM 0332-MARK-ONE-SLOT THRU 0332-EXIT
046100           VARYING WS-SLOT-INDEX FROM 1 BY 1
046200                   UNTIL WS-SLOT-INDEX > 10
046300     END-IF.
046400 0331-EXIT.
046500     EXIT.
046600
046700 0332-MARK-ONE-SLOT.
046800     MOVE 1 TO DS-VF-SLOT(WS-DAY-INDEX, WS-SLOT-INDEX).
046900 0332-EXIT.
047000     EXIT.
047100
047200 0340-CHECK-TIME-RANGE.
047300     PERFORM 0322-SCAN-DAY-TOKENS
047400     PERFORM 0350-CONVERT-TIME-TO-MINUTES
047500     IF WS-SLOT-START-MIN NOT = WS-SLOT-END-MIN
047600        IF WS-ANY-DAY-NAMED-SW = "N"
047700           MOVE "YYYYYYY" TO WS-DAYS-HIT
047800        END-IF
047900        PERFORM 0360-MARK-SLOT-OVERLAP
048000     END-IF.
048100
048200 0350-CONVERT-TIME-TO-MINUTES.
048300* "H[:MM][AM|PM] - H[:MM][AM|PM]" (TAMBEM ACEITA "TO" COMO
048400* SEPARADOR). UMA PARTE QUE NAO COMECA POR DIGITO DEIXA OS DOIS
048500* CAMPOS DE MINUTO EM ZERO, E ASSIM O 0340 PULA A MARCACAO DE
048600* HORARIO (E UM TRECHO SO-DE-DIA, 3A FAIXA DO PARSER - NAO
048700* CONTRIBUI PARA O BITMAP).
048800     MOVE ZERO TO WS-SLOT-START-MIN WS-SLOT-END-MIN
048900     MOVE SPACES TO WS-RANGE-START-TXT WS-RANGE-END-TXT
049000     IF WS-MSG-AREA(1:1) IS NUMERIC
049100           OR (WS-MSG-AREA(1:1) ALPHABETIC AND
049200               WS-MSG-AREA(4:1) IS NUMERIC)
049300        UNSTRING WS-MSG-AREA DELIMITED BY "-" OR " TO "
049400             INTO WS-RANGE-START-TXT WS-RANGE-END-TXT
049500        END-UNSTRING
049600        MOVE WS-RANGE-START-TXT TO WS-ENDPOINT-TXT
049700        PERFORM 0351-PARSE-ENDPOINT THRU 0351-EXIT
049800        MOVE WS-ENDPOINT-MIN TO WS-SLOT-START-MIN
049900        MOVE WS-RANGE-END-TXT TO WS-ENDPOINT-TXT
050000        PERFORM 0351-PARSE-ENDPOINT THRU 0351-EXIT
050100        MOVE WS-ENDPOINT-MIN TO WS-SLOT-END-MIN
050200     END-IF.
050300
050400 0351-PARSE-ENDPOINT.
050500* EXTRAI "H" OU "H:MM" DE WS-ENDPOINT-TXT (QUE FICA INTOCADO),
050600* E DEPOIS APLICA A REGRA DE AM/PM: 12 AM = 0, PM SOMA 12
050700* HORAS, EXCETO 12 PM.
050800     MOVE ZERO TO WS-START-H WS-START-M
050900     MOVE SPACES TO WS-AMPM-FLAG
051000     MOVE SPACES TO WS-ENDPOINT-HR-TXT WS-ENDPOINT-MIN-TXT
051100     UNSTRING WS-ENDPOINT-TXT DELIMITED BY ":"
051200          INTO WS-ENDPOINT-HR-TXT WS-ENDPOINT-MIN-TXT
051300     END-UNSTRING
051400     MOVE SPACES TO WS-HOUR-DIGITS-TXT
051500     UNSTRING WS-ENDPOINT-HR-TXT DELIMITED BY "A" OR "P" OR " "
051600          INTO WS-HOUR-DIGITS-TXT
051700     END-UNSTRING
051800     IF WS-HOUR-DIGITS-TXT(2:1) = SPACE
051900        MOVE WS-HOUR-DIGITS-TXT(1:1) TO WS-HOUR-DIGITS-TXT(2:1)
052000        MOVE "0" TO WS-HOUR-DIGITS-TXT(1:1)
052100     END-IF
052200     MOVE WS-HOUR-DIGITS-TXT TO WS-START-H
052300     IF WS-ENDPOINT-MIN-TXT(1:2) IS NUMERIC
052400        MOVE WS-ENDPOINT-MIN-TXT(1:2) TO WS-START-M
052500     END-IF
052600     MOVE ZERO TO WS-CHAR-INDEX
052700     INSPECT WS-ENDPOINT-TXT TALLYING WS-CHAR-INDEX FOR ALL "PM"
052800     IF WS-CHAR-INDEX > ZERO
052900        MOVE "PM" TO WS-AMPM-FLAG
053000     ELSE
053100        MOVE "AM" TO WS-AMPM-FLAG
053200     END-IF
053300     COMPUTE WS-ENDPOINT-MIN = (WS-START-H * 60) + WS-START-M
053400     IF WS-AMPM-FLAG = "PM" AND WS-START-H NOT = 12
053500        ADD 720 TO WS-ENDPOINT-MIN
053600     END-IF
053700     IF WS-AMPM-FLAG = "AM" AND WS-START-H = 12
053800        SUBTRACT 720 FROM WS-ENDPOINT-MIN
053900     END-IF.
054000 0351-EXIT.
054100     EXIT.
054200
054300 0360-MARK-SLOT-OVERLAP.
054400* OS SLOTS SAO AS 10 JANELAS DE 1 HORA 08:00-18:00. MARCA UM
054500* SLOT COMO DISPONIVEL QUANDO [INICIO-SLOT,INICIO-SLOT+60)
054600* CRUZA A FAIXA: NOT (FIM-FAIXA <= INICIO-SLOT OR
054700* INICIO-FAIXA >= FIM-SLOT).
054800     PERFORM 0361-OVERLAP-ONE-SLOT THRU 0361-EXIT
054900        VARYING WS-SLOT-INDEX FROM 1 BY 1
055000                UNTIL WS-SLOT-INDEX > 10.
055100 0360-EXIT.
055200     EXIT.
055300
055400 0361-OVERLAP-ONE-SLOT.
055500     COMPUTE WS-SLOT-START-MIN =
055600             480 + ((WS-SLOT-INDEX - 1) * 60)
055700     COMPUTE WS-SLOT-END-MIN = WS-SLOT-START-MIN + 60
055800     PERFORM 0362-OVERLAP-ONE-DAY THRU 0362-EXIT
055900        VARYING WS-DAY-INDEX FROM 1 BY 1
056000                UNTIL WS-DAY-INDEX > 7.
056100 0361-EXIT.
056200     EXIT.
056300
056400 0362-OVERLAP-ONE-DAY.
056500     IF WS-DAY-HIT-FLAG(WS-DAY-INDEX) = "Y"
056600        MOVE 1 TO DS-VF-SLOT(WS-DAY-INDEX, WS-SLOT-INDEX)
056700     END-IF.
056800 0362-EXIT.
056900     EXIT.
