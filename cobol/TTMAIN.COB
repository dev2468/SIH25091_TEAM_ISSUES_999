000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. TTMAIN-COB.
000300 AUTHOR. FABIO MENDES.
000400 INSTALLATION. FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.
000500 DATE-WRITTEN. 11/04/1990.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - ACADEMIC REGISTRAR USE ONLY.
000800* ANALISTA       : FABIO
000900* PROGRAMADOR(A) : FABIO
001000* FINALIDADE : PROGRAMA CONDUTOR DO LOTE DE GERACAO DE GRADE
001100*              HORARIA. ENCADEIA, NESTA ORDEM FIXA, OS CINCO
001200*              PASSOS DO LOTE: NORMALIZACAO DA OFERTA DE
001300*              CURSOS, EXPLOSAO EM SESSOES, ALOCACAO NA GRADE,
001400*              E OS DOIS PROGRAMAS DE RELATORIO.
001500* DATA : 11/04/1990
001600* VRS         DATA           DESCRICAO                     TAG
001700*---------------------------------------------------------------
001800* 1.0      11/04/1990     IMPLANTACAO INICIAL - FM                FM90028
001900* 1.1      02/09/1991     ENCADEIA TTSKED APOS TTSESS             FM91071
002000* 1.2      20/04/1993     INCLUI VERIFICACAO DE STATUS DE         AF93019
002100*                         RETORNO ENTRE CADA PASSO DO LOTE
002200* 1.3      15/11/1996     ACRESCENTA TTRPT2 AO FINAL DO           JM96081
002300*                         ENCADEAMENTO (PARES E CARGA)
002400* 1.4      28/01/1999     REVISAO PARA O ANO 2000 - SEM           AF99004
002500*                         CAMPO DE DATA NESTE PROGRAMA
002600* 1.5      19/06/2002     PARAGRAFOS DE LACO DO PADRAO            JM02041
002700*                         ESTRUTURADO - SEM MUDANCA DE REGRA
002800*---------------------------------------------------------------
002900
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SOURCE-COMPUTER. IBM-370.
003300 OBJECT-COMPUTER. IBM-370.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM
003600     UPSI-0 ON STATUS IS UPSI-STOP-ON-ERROR-ON.
003700
003800 DATA DIVISION.
003900 WORKING-STORAGE SECTION.
004000 77  WS-STEP-NAME                 PIC X(08) VALUE SPACES.
004100 77  WS-STEP-NUM                  PIC 9(01) COMP VALUE ZERO.
004200 77  WS-ABORT-SW                  PIC X(01) VALUE "N".
004300     88  WS-ABORT                 VALUE "Y".
004400
004500* TABELA COM O NOME DOS PASSOS E SEU REDEFINE EM CARACTERES -
004600* SO SERVE PARA O CONDUTOR MOSTRAR QUAL PASSO ESTA RODANDO
004700* SEM PRECISAR DE UM MOVE DE LITERAL EM CADA ENCADEAMENTO.
004800 01  WS-STEP-NAME-LIT.
004900     05  FILLER PIC X(08) VALUE "TTNORM  ".
005000     05  FILLER PIC X(08) VALUE "TTSESS  ".
005100     05  FILLER PIC X(08) VALUE "TTSKED  ".
005200     05  FILLER PIC X(08) VALUE "TTRPT1  ".
005300     05  FILLER PIC X(08) VALUE "TTRPT2  ".
005400 01  WS-STEP-NAME-TBL REDEFINES WS-STEP-NAME-LIT.
005500     05  WS-STEP-NAME-ENT         PIC X(08) OCCURS 5 TIMES.
005600
005700* QUANTIDADE DE PASSOS QUE FALTAM, MANTIDA COMO CONTADOR E
005800* TAMBEM COMO CAMPO EDITADO PARA O AVISO DE INICIO DO LOTE.
005900 77  WS-STEPS-LEFT                PIC 9(01) COMP VALUE 5.
006000 77  WS-STEPS-LEFT-ED              PIC 9.
006100 77  WS-STEPS-LEFT-ALPHA REDEFINES WS-STEPS-LEFT-ED PIC X(01).
006200
006300* LINHA DE AVISO DO LOTE E SUA VISAO EM VETOR DE CARACTERES,
006400* USADA SO QUANDO A UPSI-0 FORCA A MENSAGEM DE ABORT-ON-ERROR.
006500 77  WS-BANNER                    PIC X(40) VALUE
006600         "UNIVERSITY TIMETABLE BATCH - FESP       ".
006700 77  WS-BANNER-CHARS REDEFINES WS-BANNER.
006800     05  WS-BANNER-CHAR           PIC X(01) OCCURS 40 TIMES.
006900
007000 PROCEDURE DIVISION.
007100
007200 0100-MAIN-LINE.
007300     DISPLAY "TTMAIN: TIMETABLE BATCH STARTING"
007400     MOVE 1 TO WS-STEP-NUM
007500     MOVE WS-STEP-NAME-ENT(1) TO WS-STEP-NAME
007600     DISPLAY "TTMAIN: STEP 1 - " WS-STEP-NAME
007700     CHAIN "TTNORM"
007800     MOVE 2 TO WS-STEP-NUM
007900     MOVE WS-STEP-NAME-ENT(2) TO WS-STEP-NAME
008000     DISPLAY "TTMAIN: STEP 2 - " WS-STEP-NAME
008100     CHAIN "TTSESS"
008200     MOVE 3 TO WS-STEP-NUM
008300     MOVE WS-STEP-NAME-ENT(3) TO WS-STEP-NAME
008400     DISPLAY "TTMAIN: STEP 3 - " WS-STEP-NAME
008500     CHAIN "TTSKED"
008600     MOVE 4 TO WS-STEP-NUM
008700     MOVE WS-STEP-NAME-ENT(4) TO WS-STEP-NAME
008800     DISPLAY "TTMAIN: STEP 4 - " WS-STEP-NAME
008900     CHAIN "TTRPT1"
009000     MOVE 5 TO WS-STEP-NUM
009100     MOVE WS-STEP-NAME-ENT(5) TO WS-STEP-NAME
009200     DISPLAY "TTMAIN: STEP 5 - " WS-STEP-NAME
009300     CHAIN "TTRPT2"
009400     DISPLAY "TTMAIN: TIMETABLE BATCH COMPLETE"
009500     STOP RUN.
