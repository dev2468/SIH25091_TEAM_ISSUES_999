000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. TTRPT1-COB.
000300 AUTHOR. JOANA MARQUES.
000400 INSTALLATION. FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.
000500 DATE-WRITTEN. 19/06/1990.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - ACADEMIC REGISTRAR USE ONLY.
000800* ANALISTA       : JOANA
000900* PROGRAMADOR(A) : JOANA
001000* FINALIDADE : EMITE O RELATORIO DE GRADE POR DIVISAO, O
001100*              RELATORIO DE GRADE POR PROFESSOR E O RELATORIO
001200*              DE SESSOES NAO ALOCADAS, A PARTIR DOS EXTRATOS
001300*              GRADE.DAT E NAOALOC.DAT GERADOS POR TTSKED.
001400* DATA : 19/06/1990
001500* VRS         DATA           DESCRICAO                     TAG
001600*---------------------------------------------------------------
001700* 1.0      19/06/1990     IMPLANTACAO INICIAL - JM                JM90047
001800* 1.1      04/12/1990     ACRESCENTA GRADE POR PROFESSOR          JM90081
001900* 1.2      22/05/1992     QUEBRA DE CONTROLE POR DIVISAO          AF92033
002000*                         NO RELATORIO DE NAO ALOCADOS
002100* 1.3      17/01/1994     CABECALHO REIMPRESSO A CADA             FM94002
002200*                         DIVISAO/PROFESSOR NOVO
002300* 1.4      09/08/1996     CORRIGE QUEBRA QUANDO GRADE.DAT         JM96059
002400*                         VEM FORA DE ORDEM DE DIVISAO
002500* 1.5      03/02/1999     REVISAO PARA O ANO 2000 - SEM           AF99011
002600*                         CAMPO DE DATA NESTE PROGRAMA
002700* 1.6      22/10/2003     LACOS REESCRITOS NO PADRAO              AF03052
002800*                         ESTRUTURADO DO CPD - SEM MUDANCA DE REGRA
002900* 1.7      14/03/2005     CELULA DA GRADE PASSA A IMPRIMIR EM     JM05018
003000*                         TRES LINHAS (DISCIPLINA/BATCH,
003100*                         PROFESSOR OU DIVISAO, SALA) - PEDIDO DA
003200*                         SECRETARIA PARA NAO PRECISAR CONSULTAR
003300*                         O GRADE.DAT PRA SABER SALA E PROFESSOR
003400*---------------------------------------------------------------
003500
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER. IBM-370.
003900 OBJECT-COMPUTER. IBM-370.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT CELL-IN ASSIGN TO GRADE
004500         ORGANIZATION IS SEQUENTIAL
004600         ACCESS MODE IS SEQUENTIAL
004700         FILE STATUS IS ST-CELL-IN.
004800
004900     SELECT UNASN-IN ASSIGN TO NAOALOC
005000         ORGANIZATION IS SEQUENTIAL
005100         ACCESS MODE IS SEQUENTIAL
005200         FILE STATUS IS ST-UNASN-IN.
005300
005400     SELECT GRID-RPT ASSIGN TO PRINTER
005500         ORGANIZATION IS SEQUENTIAL
005600         FILE STATUS IS ST-GRID-RPT.
005700
005800 DATA DIVISION.
005900 FILE SECTION.
006000 FD  CELL-IN
006100     LABEL RECORD STANDARD
006200     VALUE OF FILE-ID "GRADE.DAT"
006300     RECORD CONTAINS 130 CHARACTERS.
006400
006500 01  REG-TIMETABLE-CELL.
006600     05  CE-DIVISION-NAME        PIC X(30).
006700     05  CE-DAY                  PIC 9(01).
006800     05  CE-SLOT                 PIC 9(02).
006900     05  TC-SUBJECT              PIC X(30).
007000     05  TC-FACULTY              PIC X(25).
007100     05  TC-ROOM                 PIC X(08).
007200     05  TC-TYPE                 PIC X(18).
007300     05  TC-BATCH                PIC X(08).
007400     05  FILLER                  PIC X(08).
007500
007600 FD  UNASN-IN
007700     LABEL RECORD STANDARD
007800     VALUE OF FILE-ID "NAOALOC.DAT"
007900     RECORD CONTAINS 125 CHARACTERS.
008000
008100 01  REG-UNASSIGNED.
008200     05  UA-DIVISION-NAME        PIC X(30).
008300     05  UA-DESCRIPTION          PIC X(90).
008400     05  FILLER                  PIC X(05).
008500
008600 FD  GRID-RPT
008700     LABEL RECORD OMITTED
008800     RECORD CONTAINS 132 CHARACTERS.
008900 01  LINHA-RELATORIO.
009000     05  LINHA-RELATORIO-TXT     PIC X(130).
009100     05  FILLER                  PIC X(02).
009200
009300 WORKING-STORAGE SECTION.
009400 77  ST-CELL-IN                  PIC X(02) VALUE SPACES.
009500 77  ST-UNASN-IN                 PIC X(02) VALUE SPACES.
009600 77  ST-GRID-RPT                 PIC X(02) VALUE SPACES.
009700 77  WS-EOF-SW                   PIC X(01) VALUE "N".
009800     88  WS-EOF                  VALUE "Y".
009900 77  WS-LINE-COUNT                PIC 9(02) COMP VALUE ZERO.
010000 77  WS-PAGE-NUM                  PIC 9(03) COMP VALUE ZERO.
010100 77  WS-PAGE-NUM-ED                PIC ZZ9.
010200
010300 01  WS-DAY-NAME-LIT.
010400     05  FILLER PIC X(09) VALUE "MONDAY   ".
010500     05  FILLER PIC X(09) VALUE "TUESDAY  ".
010600     05  FILLER PIC X(09) VALUE "WEDNESDAY".
010700     05  FILLER PIC X(09) VALUE "THURSDAY ".
010800     05  FILLER PIC X(09) VALUE "FRIDAY   ".
010900     05  FILLER PIC X(09) VALUE "SATURDAY ".
011000 01  WS-DAY-NAME-TBL REDEFINES WS-DAY-NAME-LIT.
011100     05  WS-DAY-NAME              PIC X(09) OCCURS 6 TIMES.
011200
011300 01  WS-SLOT-LABEL-LIT.
011400     05  FILLER PIC X(11) VALUE "08:00-09:00".
011500     05  FILLER PIC X(11) VALUE "09:00-10:00".
011600     05  FILLER PIC X(11) VALUE "10:00-11:00".
011700     05  FILLER PIC X(11) VALUE "11:00-12:00".
011800     05  FILLER PIC X(11) VALUE "12:00-13:00".
011900     05  FILLER PIC X(11) VALUE "13:00-14:00".
012000     05  FILLER PIC X(11) VALUE "14:00-15:00".
012100     05  FILLER PIC X(11) VALUE "15:00-16:00".
012200     05  FILLER PIC X(11) VALUE "16:00-17:00".
012300     05  FILLER PIC X(11) VALUE "17:00-18:00".
012400 01  WS-SLOT-LABEL-TBL REDEFINES WS-SLOT-LABEL-LIT.
012500     05  WS-SLOT-LABEL            PIC X(11) OCCURS 10 TIMES.
012600
012700* A GRADE DE UMA DIVISAO FICA EM MEMORIA ENQUANTO SUAS CELULAS
012800* SAO LIDAS - AS CELULAS CHEGAM UMA POR REGISTRO, A GRADE VAI
012900* SENDO PREENCHIDA CONFORME O GRUPO DE CONTROLE E LIDO, E E
013000* IMPRESSA QUANDO O GRUPO QUEBRA.
013100 77  WS-CUR-DIVISION              PIC X(30) VALUE SPACES.
013200 01  WS-GRID.
013300     05  WS-GRID-DAY OCCURS 6 TIMES.
013400         10  WS-GRID-SLOT OCCURS 10 TIMES.
013500             15  WG-OCC            PIC X(01).
013600             15  WG-SUBJECT        PIC X(30).
013700             15  WG-FACULTY        PIC X(25).
013800             15  WG-ROOM           PIC X(08).
013900             15  WG-TYPE           PIC X(18).
014000             15  WG-BATCH          PIC X(08).
014100     05  FILLER                    PIC X(02).
014200 01  WS-GRID-ALPHA REDEFINES WS-GRID PIC X(5402).
014300
014400* TABELA DA GRADE POR PROFESSOR - MONTADA PERCORRENDO O ARQUIVO
014500* TODO ANTES DE IMPRIMIR O RELATORIO (AS CELULAS NAO VEM
014600* ORDENADAS POR PROFESSOR).
014700 77  WS-FAC-COUNT                 PIC 9(03) COMP VALUE ZERO.
014800 01  WS-FAC-TABLE.
014900     05  WS-FAC-ROW OCCURS 150 TIMES.
015000         10  VF-NAME               PIC X(25).
015100         10  VF-DAY OCCURS 6 TIMES.
015200             15  VF-SLOT OCCURS 10 TIMES.
015300                 20  VF-OCC         PIC X(01).
015400                 20  VF-DIVISION    PIC X(30).
015500                 20  VF-SUBJECT     PIC X(30).
015600                 20  VF-ROOM        PIC X(08).
015700                 20  VF-BATCH       PIC X(08).
015800     05  FILLER                    PIC X(10).
015900 01  WS-FAC-TABLE-REDEF REDEFINES WS-FAC-TABLE.
016000     05  WS-FAC-ROW-ALPHA          PIC X(4645) OCCURS 150 TIMES.
016100     05  FILLER                    PIC X(10).
016200
016300 01  WS-SUBS.
016400     05  WS-DAY-X                  PIC 9(01) COMP.
016500     05  WS-SLOT-X                 PIC 9(02) COMP.
016600     05  WS-FAC-X                  PIC 9(03) COMP.
016700     05  WS-FOUND-SW               PIC X(01).
016800     05  FILLER                    PIC X(02).
016900
017000* LINHAS EMPILHADAS DE CADA CELULA DA GRADE - LINHA 1 TRAZ A
017100* DISCIPLINA (E O BATCH, QUANDO FOR AULA PRATICA); LINHA 2 TRAZ
017200* O PROFESSOR (OU A DIVISAO, NA GRADE POR PROFESSOR); LINHA 3
017300* TRAZ A SALA. AS LINHAS 2 E 3 FICAM EM BRANCO QUANDO NENHUM DIA
017400* DAQUELE HORARIO ESTA OCUPADO, PARA NAO POLUIR O RELATORIO.
017500 01  WS-CELL-LINES.
017600     05  WS-CELL-LINE-1 OCCURS 6 TIMES PIC X(15).
017700     05  WS-CELL-LINE-2 OCCURS 6 TIMES PIC X(15).
017800     05  WS-CELL-LINE-3 OCCURS 6 TIMES PIC X(15).
017900     05  FILLER                    PIC X(02).
018000 01  WS-CELL-LINES-REDEF REDEFINES WS-CELL-LINES.
018100     05  WS-CELL-LINES-ALPHA       PIC X(272).
018200 77  WS-ROW-OCC-SW                 PIC X(01) VALUE "N".
018300     88  WS-ROW-OCC                VALUE "Y".
018400
018500 77  WS-PREV-DIVISION              PIC X(30) VALUE SPACES.
018600
018700 01  CABE1.
018800     05  FILLER                    PIC X(01) VALUE " ".
018900     05  FILLER                    PIC X(40) VALUE
019000         "UNIVERSITY TIMETABLE - DIVISION GRID".
019100     05  FILLER                    PIC X(10) VALUE "PAGE ".
019200     05  C1-PAGE                   PIC ZZ9.
019300 01  CABE2.
019400     05  FILLER                    PIC X(01) VALUE " ".
019500     05  FILLER                    PIC X(12) VALUE "DIVISION: ".
019600     05  C2-DIVISION                PIC X(30).
019700 01  CABE3.
019800     05  FILLER                    PIC X(01) VALUE " ".
019900     05  FILLER                    PIC X(11) VALUE "TIME SLOT".
020000     05  FILLER                    PIC X(15) VALUE "MON".
020100     05  FILLER                    PIC X(15) VALUE "TUE".
020200     05  FILLER                    PIC X(15) VALUE "WED".
020300     05  FILLER                    PIC X(15) VALUE "THU".
020400     05  FILLER                    PIC X(15) VALUE "FRI".
020500     05  FILLER                    PIC X(15) VALUE "SAT".
020600
020700 01  DETAIL1.
020800     05  FILLER                    PIC X(01) VALUE " ".
020900     05  D1-SLOT                   PIC X(11).
021000     05  D1-CELL OCCURS 6 TIMES    PIC X(15).
021100
021200 01  CABEF1.
021300     05  FILLER                    PIC X(01) VALUE " ".
021400     05  FILLER                    PIC X(40) VALUE
021500         "UNIVERSITY TIMETABLE - FACULTY GRID".
021600     05  FILLER                    PIC X(10) VALUE "PAGE ".
021700     05  CF1-PAGE                  PIC ZZ9.
021800 01  CABEF2.
021900     05  FILLER                    PIC X(01) VALUE " ".
022000     05  FILLER                    PIC X(12) VALUE "FACULTY: ".
022100     05  CF2-NAME                  PIC X(25).
022200
022300 01  CABEN1.
022400     05  FILLER                    PIC X(01) VALUE " ".
022500     05  FILLER                    PIC X(40) VALUE
022600         "UNASSIGNED SESSIONS REPORT".
022700 01  CABEN2.
022800     05  FILLER                    PIC X(01) VALUE " ".
022900     05  FILLER                    PIC X(12) VALUE "DIVISION: ".
023000     05  CN2-DIVISION              PIC X(30).
023100 01  DETAILN1.
023200     05  FILLER                    PIC X(03) VALUE SPACES.
023300     05  DN1-DESC                  PIC X(90).
023400
023500 PROCEDURE DIVISION.
023600
023700 0100-MAIN-LINE.
023800     PERFORM 0110-OPEN-FILES
023900     PERFORM 0200-PRINT-DIVISION-GRIDS THRU 0200-EXIT
024000     PERFORM 0300-PRINT-FACULTY-GRIDS THRU 0300-EXIT
024100     PERFORM 0400-PRINT-UNASSIGNED THRU 0400-EXIT
024200     PERFORM 0190-CLOSE-FILES
024300     STOP RUN.
024400
024500 0110-OPEN-FILES.
024600     OPEN INPUT CELL-IN
024700     OPEN OUTPUT GRID-RPT
024800     IF ST-CELL-IN NOT = "00"
024900        DISPLAY "TTRPT1: CANNOT OPEN GRADE.DAT, STATUS="
025000                ST-CELL-IN
025100        STOP RUN
025200     END-IF.
025300
025400 0190-CLOSE-FILES.
025500     CLOSE GRID-RPT.
025600
025700 0200-PRINT-DIVISION-GRIDS.
025800* AS CELULAS SAO ASSUMIDAS AGRUPADAS POR DIVISAO (O TTSKED AS
025900* GRAVA DIVISAO A DIVISAO) - LEITURA CLASSICA DE QUEBRA DE CONTROLE.
026000     MOVE ZERO TO WS-PAGE-NUM
026100     PERFORM 0210-READ-CELL
026200     PERFORM 0201-PRINT-ONE-DIVISION THRU 0201-EXIT
026300        UNTIL WS-EOF.
026400 0200-EXIT.
026500     EXIT.
026600
026700 0201-PRINT-ONE-DIVISION.
026800     MOVE CE-DIVISION-NAME TO WS-CUR-DIVISION
026900     MOVE "N" TO WS-GRID-ALPHA(1:1)
027000     INSPECT WS-GRID-ALPHA REPLACING ALL "Y" BY "N"
027100     PERFORM 0202-LOAD-ONE-CELL THRU 0202-EXIT
027200        UNTIL WS-EOF
027300              OR CE-DIVISION-NAME NOT = WS-CUR-DIVISION
027400     PERFORM 0220-PRINT-ONE-GRID THRU 0220-EXIT.
027500 0201-EXIT.
027600     EXIT.
027700
027800 0202-LOAD-ONE-CELL.
027900     MOVE "Y"       TO WG-OCC(CE-DAY, CE-SLOT)
028000     MOVE TC-SUBJECT TO WG-SUBJECT(CE-DAY, CE-SLOT)
028100     MOVE TC-FACULTY TO WG-FACULTY(CE-DAY, CE-SLOT)
028200     MOVE TC-ROOM    TO WG-ROOM(CE-DAY, CE-SLOT)
028300     MOVE TC-TYPE    TO WG-TYPE(CE-DAY, CE-SLOT)
028400     MOVE TC-BATCH   TO WG-BATCH(CE-DAY, CE-SLOT)
028500     PERFORM 0210-READ-CELL.
028600 0202-EXIT.
028700     EXIT.
028800
028900 0210-READ-CELL.
029000     READ CELL-IN
029100         AT END MOVE "Y" TO WS-EOF-SW
029200     END-READ.
029300
029400 0220-PRINT-ONE-GRID.
029500     ADD 1 TO WS-PAGE-NUM
029600     MOVE WS-PAGE-NUM TO C1-PAGE
029700     MOVE WS-CUR-DIVISION TO C2-DIVISION
029800     WRITE LINHA-RELATORIO FROM CABE1
029900         AFTER ADVANCING PAGE
030000     WRITE LINHA-RELATORIO FROM CABE2 AFTER ADVANCING 1
030100     WRITE LINHA-RELATORIO FROM CABE3 AFTER ADVANCING 2
030200     PERFORM 0222-PRINT-ONE-GRID-LINE THRU 0222-EXIT
030300        VARYING WS-SLOT-X FROM 1 BY 1 UNTIL WS-SLOT-X > 10.
030400 0220-EXIT.
030500     EXIT.
030600
030700 0222-PRINT-ONE-GRID-LINE.
030800     MOVE WS-SLOT-LABEL(WS-SLOT-X) TO D1-SLOT
030900     PERFORM 0221-FILL-GRID-CELL-TEXT THRU 0221-EXIT
031000     PERFORM 0228-WRITE-CELL-LINES THRU 0228-EXIT.
031100 0222-EXIT.
031200     EXIT.
031300
031400 0221-FILL-GRID-CELL-TEXT.
031500     MOVE "N" TO WS-ROW-OCC-SW
031600     PERFORM 0224-FILL-ONE-GRID-CELL THRU 0224-EXIT
031700        VARYING WS-DAY-X FROM 1 BY 1 UNTIL WS-DAY-X > 6.
031800 0221-EXIT.
031900     EXIT.
032000
032100* LINHA 1 TRAZ A DISCIPLINA, COM O BATCH ENTRE PARENTESES QUANDO
032200* FOR AULA PRATICA (TC-BATCH VEM PREENCHIDO SO NESSE CASO);
032300* LINHA 2 TRAZ O PROFESSOR ENTRE PARENTESES; LINHA 3 TRAZ A SALA
032400* ENTRE COLCHETES. CADA LINHA FICA DENTRO DOS 15 CARACTERES DA
032500* COLUNA DO DIA.
032600 0224-FILL-ONE-GRID-CELL.
032700     IF WG-OCC(WS-DAY-X, WS-SLOT-X) = "Y"
032800        MOVE "Y" TO WS-ROW-OCC-SW
032900        IF WG-BATCH(WS-DAY-X, WS-SLOT-X) = SPACES
033000           MOVE WG-SUBJECT(WS-DAY-X, WS-SLOT-X)
033100                TO WS-CELL-LINE-1(WS-DAY-X)
033200        ELSE
033300           STRING WG-SUBJECT(WS-DAY-X, WS-SLOT-X)(1:6)
033400                     DELIMITED BY SIZE
033500                  "(" DELIMITED BY SIZE
033600                  WG-BATCH(WS-DAY-X, WS-SLOT-X)(1:7)
033700                     DELIMITED BY SIZE
033800                  ")" DELIMITED BY SIZE
033900                  INTO WS-CELL-LINE-1(WS-DAY-X)
034000        END-IF
034100        MOVE SPACES TO WS-CELL-LINE-2(WS-DAY-X)
034200        STRING "(" DELIMITED BY SIZE
034300               WG-FACULTY(WS-DAY-X, WS-SLOT-X)(1:13)
034400                  DELIMITED BY SIZE
034500               ")" DELIMITED BY SIZE
034600               INTO WS-CELL-LINE-2(WS-DAY-X)
034700        MOVE SPACES TO WS-CELL-LINE-3(WS-DAY-X)
034800        STRING "[" DELIMITED BY SIZE
034900               WG-ROOM(WS-DAY-X, WS-SLOT-X) DELIMITED BY SIZE
035000               "]" DELIMITED BY SIZE
035100               INTO WS-CELL-LINE-3(WS-DAY-X)
035200     ELSE
035300        MOVE "-- FREE --" TO WS-CELL-LINE-1(WS-DAY-X)
035400        MOVE SPACES TO WS-CELL-LINE-2(WS-DAY-X)
035500        MOVE SPACES TO WS-CELL-LINE-3(WS-DAY-X)
035600     END-IF.
035700 0224-EXIT.
035800     EXIT.
035900
036000* GRAVA A LINHA 1 DA CELULA SEMPRE - AS LINHAS 2 E 3 SO SAEM
036100* QUANDO ALGUM DIA DAQUELE HORARIO ESTA OCUPADO, PARA A GRADE DAS
036200* DIVISOES COM MUITA HORA LIVRE NAO FICAR CHEIA DE LINHA EM
036300* BRANCO. PARAGRAFO COMUM AS DUAS GRADES (DIVISAO E PROFESSOR).
036400 0228-WRITE-CELL-LINES.
036500     PERFORM 0229-MOVE-LINE1-CELLS THRU 0229-EXIT
036600        VARYING WS-DAY-X FROM 1 BY 1 UNTIL WS-DAY-X > 6
036700     WRITE LINHA-RELATORIO FROM DETAIL1 AFTER ADVANCING 1
036800     IF WS-ROW-OCC
036900        MOVE SPACES TO D1-SLOT
037000        PERFORM 0230-MOVE-LINE2-CELLS THRU 0230-EXIT
037100           VARYING WS-DAY-X FROM 1 BY 1 UNTIL WS-DAY-X > 6
037200        WRITE LINHA-RELATORIO FROM DETAIL1 AFTER ADVANCING 1
037300        PERFORM 0231-MOVE-LINE3-CELLS THRU 0231-EXIT
037400           VARYING WS-DAY-X FROM 1 BY 1 UNTIL WS-DAY-X > 6
037500        WRITE LINHA-RELATORIO FROM DETAIL1 AFTER ADVANCING 1
037600     END-IF.
037700 0228-EXIT.
037800     EXIT.
037900
038000 0229-MOVE-LINE1-CELLS.
038100     MOVE WS-CELL-LINE-1(WS-DAY-X) TO D1-CELL(WS-DAY-X).
038200 0229-EXIT.
038300     EXIT.
038400
038500 0230-MOVE-LINE2-CELLS.
038600     MOVE WS-CELL-LINE-2(WS-DAY-X) TO D1-CELL(WS-DAY-X).
038700 0230-EXIT.
038800     EXIT.
038900
039000 0231-MOVE-LINE3-CELLS.
039100     MOVE WS-CELL-LINE-3(WS-DAY-X) TO D1-CELL(WS-DAY-X).
039200 0231-EXIT.
039300     EXIT.
039400
039500 0300-PRINT-FACULTY-GRIDS.
039600* A TABELA DE PROFESSOR E MONTADA RELENDO O ARQUIVO DESDE O
039700* INICIO - SIMPLES E SEGURO, JA QUE GRADE.DAT NUNCA PASSA DE
039800* ALGUNS MILHARES DE REGISTROS.
039900     CLOSE CELL-IN
040000     OPEN INPUT CELL-IN
040100     MOVE "N" TO WS-EOF-SW
040200     MOVE ZERO TO WS-FAC-COUNT
040300     PERFORM 0210-READ-CELL
040400     PERFORM 0310-LOAD-FACULTY-CELL UNTIL WS-EOF
040500     PERFORM 0301-PRINT-ONE-FAC THRU 0301-EXIT
040600        VARYING WS-FAC-X FROM 1 BY 1 UNTIL WS-FAC-X > WS-FAC-COUNT.
040700 0300-EXIT.
040800     EXIT.
040900
041000 0301-PRINT-ONE-FAC.
041100     PERFORM 0320-PRINT-ONE-FAC-GRID THRU 0320-EXIT.
041200 0301-EXIT.
041300     EXIT.
041400
041500 0310-LOAD-FACULTY-CELL.
041600     PERFORM 0311-FIND-OR-MAKE-FACULTY
041700     MOVE "Y" TO VF-OCC(WS-FAC-X, CE-DAY, CE-SLOT)
041800     MOVE CE-DIVISION-NAME TO VF-DIVISION(WS-FAC-X, CE-DAY, CE-SLOT)
041900     MOVE TC-SUBJECT        TO VF-SUBJECT(WS-FAC-X, CE-DAY, CE-SLOT)
042000     MOVE TC-ROOM            TO VF-ROOM(WS-FAC-X, CE-DAY, CE-SLOT)
042100     MOVE TC-BATCH           TO VF-BATCH(WS-FAC-X, CE-DAY, CE-SLOT)
042200     PERFORM 0210-READ-CELL.
042300
042400 0311-FIND-OR-MAKE-FACULTY.
042500     MOVE "N" TO WS-FOUND-SW
042600     PERFORM 0312-CHECK-ONE-FACULTY THRU 0312-EXIT
042700        VARYING WS-FAC-X FROM 1 BY 1 UNTIL WS-FAC-X > WS-FAC-COUNT
042800     IF WS-FOUND-SW = "N" AND WS-FAC-COUNT < 150
042900        ADD 1 TO WS-FAC-COUNT
043000        MOVE WS-FAC-COUNT TO WS-FAC-X
043100        MOVE TC-FACULTY TO VF-NAME(WS-FAC-X)
043200     END-IF.
043300
043400 0312-CHECK-ONE-FACULTY.
043500     IF VF-NAME(WS-FAC-X) = TC-FACULTY
043600        MOVE "Y" TO WS-FOUND-SW
043700     END-IF.
043800 0312-EXIT.
043900     EXIT.
044000
044100 0320-PRINT-ONE-FAC-GRID.
044200     ADD 1 TO WS-PAGE-NUM
044300     MOVE WS-PAGE-NUM TO CF1-PAGE
044400     MOVE VF-NAME(WS-FAC-X) TO CF2-NAME
044500     WRITE LINHA-RELATORIO FROM CABEF1 AFTER ADVANCING PAGE
044600     WRITE LINHA-RELATORIO FROM CABEF2 AFTER ADVANCING 1
044700     WRITE LINHA-RELATORIO FROM CABE3 AFTER ADVANCING 2
044800     PERFORM 0322-PRINT-ONE-FAC-LINE THRU 0322-EXIT
044900        VARYING WS-SLOT-X FROM 1 BY 1 UNTIL WS-SLOT-X > 10.
045000 0320-EXIT.
045100     EXIT.
045200
045300 0322-PRINT-ONE-FAC-LINE.
045400     MOVE WS-SLOT-LABEL(WS-SLOT-X) TO D1-SLOT
045500     PERFORM 0321-FILL-FAC-CELL-TEXT THRU 0321-EXIT
045600     PERFORM 0228-WRITE-CELL-LINES THRU 0228-EXIT.
045700 0322-EXIT.
045800     EXIT.
045900
046000 0321-FILL-FAC-CELL-TEXT.
046100     MOVE "N" TO WS-ROW-OCC-SW
046200     PERFORM 0323-FILL-ONE-FAC-CELL THRU 0323-EXIT
046300        VARYING WS-DAY-X FROM 1 BY 1 UNTIL WS-DAY-X > 6.
046400 0321-EXIT.
046500     EXIT.
046600
046700* MESMO ESQUEMA DE TRES LINHAS DA GRADE POR DIVISAO, SO QUE A
046800* LINHA 2 AQUI TRAZ A DIVISAO (E NAO O PROFESSOR, QUE JA ESTA NO
046900* CABECALHO CF2-NAME DESSA GRADE) - EVITA REPETIR O MESMO NOME
047000* EM TODA CELULA OCUPADA.
047100 0323-FILL-ONE-FAC-CELL.
047200     IF VF-OCC(WS-FAC-X, WS-DAY-X, WS-SLOT-X) = "Y"
047300        MOVE "Y" TO WS-ROW-OCC-SW
047400        IF VF-BATCH(WS-FAC-X, WS-DAY-X, WS-SLOT-X) = SPACES
047500           MOVE VF-SUBJECT(WS-FAC-X, WS-DAY-X, WS-SLOT-X)
047600                TO WS-CELL-LINE-1(WS-DAY-X)
047700        ELSE
047800           STRING VF-SUBJECT(WS-FAC-X, WS-DAY-X, WS-SLOT-X)(1:6)
047900                     DELIMITED BY SIZE
048000                  "(" DELIMITED BY SIZE
048100                  VF-BATCH(WS-FAC-X, WS-DAY-X, WS-SLOT-X)(1:7)
048200                     DELIMITED BY SIZE
048300                  ")" DELIMITED BY SIZE
048400                  INTO WS-CELL-LINE-1(WS-DAY-X)
048500        END-IF
048600        MOVE SPACES TO WS-CELL-LINE-2(WS-DAY-X)
048700        STRING "(" DELIMITED BY SIZE
048800               VF-DIVISION(WS-FAC-X, WS-DAY-X, WS-SLOT-X)(1:13)
048900                  DELIMITED BY SIZE
049000               ")" DELIMITED BY SIZE
049100               INTO WS-CELL-LINE-2(WS-DAY-X)
049200        MOVE SPACES TO WS-CELL-LINE-3(WS-DAY-X)
049300        STRING "[" DELIMITED BY SIZE
049400               VF-ROOM(WS-FAC-X, WS-DAY-X, WS-SLOT-X)
049500                  DELIMITED BY SIZE
049600               "]" DELIMITED BY SIZE
049700               INTO WS-CELL-LINE-3(WS-DAY-X)
049800     ELSE
049900        MOVE "-- FREE --" TO WS-CELL-LINE-1(WS-DAY-X)
050000        MOVE SPACES TO WS-CELL-LINE-2(WS-DAY-X)
050100        MOVE SPACES TO WS-CELL-LINE-3(WS-DAY-X)
050200     END-IF.
050300 0323-EXIT.
050400     EXIT.
050500
050600 0400-PRINT-UNASSIGNED.
050700* QUEBRA DE CONTROLE POR DIVISAO - O NAOALOC.DAT E GRAVADO
050800* PELO TTSKED UMA DIVISAO POR VEZ, BASTA UM TESTE DE QUEBRA SIMPLES.
050900     OPEN INPUT UNASN-IN
051000     IF ST-UNASN-IN NOT = "00"
051100        DISPLAY "TTRPT1: CANNOT OPEN NAOALOC.DAT, STATUS="
051200                ST-UNASN-IN
051300        GO TO 0400-EXIT
051400     END-IF
051500     MOVE "N" TO WS-EOF-SW
051600     MOVE SPACES TO WS-PREV-DIVISION
051700     WRITE LINHA-RELATORIO FROM CABEN1 AFTER ADVANCING PAGE
051800     PERFORM 0410-READ-UNASSIGNED
051900     PERFORM 0401-PRINT-ONE-UNASSIGNED THRU 0401-EXIT
052000        UNTIL WS-EOF
052100     CLOSE UNASN-IN.
052200 0400-EXIT.
052300     EXIT.
052400
052500 0401-PRINT-ONE-UNASSIGNED.
052600     IF UA-DIVISION-NAME NOT = WS-PREV-DIVISION
052700        MOVE UA-DIVISION-NAME TO WS-PREV-DIVISION
052800        MOVE UA-DIVISION-NAME TO CN2-DIVISION
052900        WRITE LINHA-RELATORIO FROM CABEN2 AFTER ADVANCING 2
053000     END-IF
053100     MOVE UA-DESCRIPTION TO DN1-DESC
053200     WRITE LINHA-RELATORIO FROM DETAILN1 AFTER ADVANCING 1
053300     PERFORM 0410-READ-UNASSIGNED.
053400 0401-EXIT.
053500     EXIT.
053600
053700 0410-READ-UNASSIGNED.
053800     READ UNASN-IN
053900         AT END MOVE "Y" TO WS-EOF-SW
054000     END-READ.
