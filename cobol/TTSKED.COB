000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. TTSKED-COB.
000300 AUTHOR. AFONSO FERREIRA.
000400 INSTALLATION. FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.
000500 DATE-WRITTEN. 02/05/1990.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - ACADEMIC REGISTRAR USE ONLY.
000800* ANALISTA       : AFONSO
000900* PROGRAMADOR(A) : AFONSO - FABIO
001000* FINALIDADE : MOTOR DE ALOCACAO DE HORARIOS. LE O EXTRATO
001100*              DIVISAO/DISCIPLINA E ALOCA CADA SESSAO DE AULA
001200*              EM UMA GRADE DE 6 DIAS X 10 HORARIOS, RESPEITANDO
001300*              LIMITES DE CARGA DO ALUNO E DO PROFESSOR, EM
001400*              ORDEM DE PRIORIDADE FIXA (ELETIVAS, VISITANTES,
001500*              REGULAR, DUAS PASSAGENS DE RELAXAMENTO).
001600* DATA : 02/05/1990
001700* VRS         DATA           DESCRICAO                     TAG
001800*---------------------------------------------------------------
001900* 1.0      02/05/1990     IMPLANTACAO INICIAL - AF                AF90033
002000* 1.1      17/09/1990     INCLUI POOL DE SALAS FIXO E             AF90071
002100*                         POOL DE SALA UNICA PARA LAB
002200* 1.2      11/02/1991     ORDEM DE BUSCA SLOT-MAJOR,              FM91008
002300*                         SEGUNDA-FEIRA PRIMEIRO
002400* 1.3      29/07/1992     PRIORIDADE DE FASES: ELETIVAS,          AF92051
002500*                         LAB ELETIVA, VISITANTE, REGULAR
002600* 1.4      14/03/1994     DUAS PASSAGENS DE RELAXAMENTO           FM94017
002700*                         (3/5 -> 3/6 -> 4/6)
002800* 1.5      08/11/1995     PROFESSOR VISITANTE IGNORA AS           AF95063
002900*                         REGRAS DE CONTINUIDADE DO DOCENTE
003000* 1.6      26/06/1997     LISTA DE SESSOES NAO ALOCADAS           FM97039
003100*                         AGRUPADA POR DIVISAO
003200* 1.7      09/02/1999     REVISAO PARA O ANO 2000 - SEM           AF99006
003300*                         CAMPO DE DATA NESTE PROGRAMA
003400* 1.8      07/09/2004     LACOS ANINHADOS REESCRITOS NO PADRAO    AF04061
003500*                         ESTRUTURADO DO CPD - SEM MUDANCA DE REGRA
003600*---------------------------------------------------------------
003700
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-370.
004100 OBJECT-COMPUTER. IBM-370.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM
004400     UPSI-0 ON STATUS IS UPSI-RELAXED-PASS-ON.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT DIVSUB-IN ASSIGN TO DIVDISC
004800         ORGANIZATION IS SEQUENTIAL
004900         ACCESS MODE IS SEQUENTIAL
005000         FILE STATUS IS ST-DIVSUB-IN.
005100
005200     SELECT CELL-OUT ASSIGN TO GRADE
005300         ORGANIZATION IS SEQUENTIAL
005400         ACCESS MODE IS SEQUENTIAL
005500         FILE STATUS IS ST-CELL-OUT.
005600
005700     SELECT UNASN-OUT ASSIGN TO NAOALOC
005800         ORGANIZATION IS SEQUENTIAL
005900         ACCESS MODE IS SEQUENTIAL
006000         FILE STATUS IS ST-UNASN-OUT.
006100
006200 DATA DIVISION.
006300 FILE SECTION.
006400 FD  DIVSUB-IN
006500     LABEL RECORD STANDARD
006600     VALUE OF FILE-ID "DIVDISC.DAT"
006700     RECORD CONTAINS 280 CHARACTERS.
006800
006900 01  REG-DIVISION-SUBJECT.
007000     05  DS-DIVISION-NAME        PIC X(30).
007100     05  DS-DEPARTMENT           PIC X(20).
007200     05  DS-SUBJECT-NAME         PIC X(30).
007300     05  DS-THEORY-HRS           PIC 9(02).
007400     05  DS-PRACTICAL-HRS        PIC 9(02).
007500     05  DS-TUTORIAL-HRS         PIC 9(02).
007600     05  DS-CREDITS              PIC 9(02).
007700     05  DS-NUM-BATCHES          PIC 9(01).
007800     05  DS-VISITING-FLAG        PIC X(01).
007900     05  DS-ELECTIVE-ID          PIC 9(02).
008000     05  DS-FACULTY-THEORY       PIC X(25).
008100     05  DS-FACULTY-BATCH        PIC X(25) OCCURS 3 TIMES.
008200     05  DS-VF-TIMING.
008300         10  DS-VF-DAY OCCURS 7 TIMES.
008400             15  DS-VF-SLOT      PIC 9 OCCURS 10 TIMES.
008500     05  FILLER                  PIC X(18).
008600
008700 FD  CELL-OUT
008800     LABEL RECORD STANDARD
008900     VALUE OF FILE-ID "GRADE.DAT"
009000     RECORD CONTAINS 130 CHARACTERS.
009100
009200 01  REG-TIMETABLE-CELL.
009300     05  CE-DIVISION-NAME        PIC X(30).
009400     05  CE-DAY                  PIC 9(01).
009500     05  CE-SLOT                 PIC 9(02).
009600     05  TC-SUBJECT              PIC X(30).
009700     05  TC-FACULTY               PIC X(25).
009800     05  TC-ROOM                  PIC X(08).
009900     05  TC-TYPE                  PIC X(18).
010000     05  TC-BATCH                 PIC X(08).
010100     05  FILLER                   PIC X(08).
010200
010300 FD  UNASN-OUT
010400     LABEL RECORD STANDARD
010500     VALUE OF FILE-ID "NAOALOC.DAT"
010600     RECORD CONTAINS 125 CHARACTERS.
010700
010800 01  REG-UNASSIGNED.
010900     05  UA-DIVISION-NAME        PIC X(30).
011000     05  UA-DESCRIPTION          PIC X(90).
011100     05  FILLER                  PIC X(05).
011200
011300 WORKING-STORAGE SECTION.
011400 77  ST-DIVSUB-IN                PIC X(02) VALUE SPACES.
011500 77  ST-CELL-OUT                 PIC X(02) VALUE SPACES.
011600 77  ST-UNASN-OUT                PIC X(02) VALUE SPACES.
011700 77  WS-EOF-SW                   PIC X(01) VALUE "N".
011800     88  WS-EOF                  VALUE "Y".
011900
012000 01  WS-SUBS.
012100     05  WS-DS-INDEX             PIC 9(04) COMP.
012200     05  WS-GRP-INDEX            PIC 9(02) COMP.
012300     05  WS-MEM-INDEX             PIC 9(02) COMP.
012400     05  WS-DIV-X                PIC 9(02) COMP.
012500     05  WS-FAC-X                PIC 9(02) COMP.
012600     05  WS-DAY-X                PIC 9(01) COMP.
012700     05  WS-SLOT-X               PIC 9(02) COMP.
012800     05  WS-RUN-X                PIC 9(02) COMP.
012900     05  WS-ROOM-X               PIC 9(02) COMP.
013000     05  WS-BATCH-X               PIC 9(01) COMP.
013100     05  WS-BLOCK-X               PIC 9(02) COMP.
013200     05  WS-SESS-X                PIC 9(02) COMP.
013300     05  FILLER                   PIC X(02).
013400
013500* TABELA EM MEMORIA COM TODAS AS LINHAS DE DIVISAO/DISCIPLINA
013600* LIDAS DE DIVDISC.DAT - TODO ACESSO AQUI E SEQUENCIAL OU VIA
013700* TABELA EM MEMORIA, POR ISSO O EXTRATO E CARREGADO DE UMA VEZ.
013800 77  WS-DS-COUNT                 PIC 9(04) COMP VALUE ZERO.
013900 01  WS-DS-TABLE.
014000     05  WS-DS-ROW OCCURS 500 TIMES.
014100         10  WD-DIVISION         PIC X(30).
014200         10  WD-SUBJECT          PIC X(30).
014300         10  WD-THEORY-HRS       PIC 9(02).
014400         10  WD-PRACTICAL-HRS    PIC 9(02).
014500         10  WD-TUTORIAL-HRS     PIC 9(02).
014600         10  WD-NUM-BATCHES      PIC 9(01).
014700         10  WD-VISITING-FLAG    PIC X(01).
014800         10  WD-ELECTIVE-ID      PIC 9(02).
014900         10  WD-FACULTY-THEORY   PIC X(25).
015000         10  WD-FACULTY-BATCH    PIC X(25) OCCURS 3 TIMES.
015100         10  WD-THEORY-DONE      PIC X(01).
015200         10  WD-LAB-DONE         PIC X(01).
015300         10  FILLER              PIC X(01).
015400
015500* REDEFINE DA TABELA DE LINHAS DS - VISAO EMPACOTADA EM TEXTO
015600* DOS TRES CAMPOS DE HORA, USADA PELO TESTE RAPIDO "AINDA TEM
015700* HORA SOBRANDO" NO 0140.
015800 01  WS-DS-HOURS-VIEW REDEFINES WS-DS-TABLE.
015900     05  WS-DS-HOURS-ROW OCCURS 500 TIMES PIC X(192).
016000
016100* GRUPOS DE ELETIVA - A PRIMEIRA DISCIPLINA VISTA PARA UM PAR
016200* (ID-ELETIVA, PROFESSOR) DEFINE O GRUPO.
016300 77  WS-ELEC-GROUP-COUNT         PIC 9(02) COMP VALUE ZERO.
016400 01  WS-ELEC-GROUP.
016500     05  WS-ELEC-ROW OCCURS 30 TIMES.
016600         10  WE-ELECTIVE-ID      PIC 9(02).
016700         10  WE-FACULTY          PIC X(25).
016800         10  WE-SUBJECT          PIC X(30).
016900         10  WE-THEORY-HRS       PIC 9(02).
017000         10  WE-TUTORIAL-HRS     PIC 9(02).
017100         10  WE-MEMBER-COUNT     PIC 9(02) COMP.
017200         10  WE-MEMBER OCCURS 20 TIMES.
017300             15  WM-DIVISION     PIC X(30).
017400             15  WM-PRACTICAL-HRS PIC 9(02).
017500             15  WM-NUM-BATCHES  PIC 9(01).
017600             15  WM-FAC-BATCH    PIC X(25) OCCURS 3 TIMES.
017700     05  FILLER                  PIC X(02).
017800
017900* TABELA DA GRADE POR DIVISAO - GUARDA O HORARIO DE CADA DIVISAO.
018000 77  WS-DIV-COUNT                PIC 9(02) COMP VALUE ZERO.
018100 01  WS-DIV-TABLE.
018200     05  WS-DIV-ROW OCCURS 40 TIMES.
018300         10  VD-NAME             PIC X(30).
018400         10  VD-DAY OCCURS 6 TIMES.
018500             15  VD-SLOT OCCURS 10 TIMES.
018600                 20  VD-OCC       PIC X(01).
018700                 20  VD-SUBJECT   PIC X(30).
018800                 20  VD-FACULTY   PIC X(25).
018900                 20  VD-ROOM      PIC X(08).
019000                 20  VD-TYPE      PIC X(18).
019100                 20  VD-BATCH     PIC X(08).
019200     05  FILLER                  PIC X(02).
019300
019400* TABELA DA GRADE POR PROFESSOR - GUARDA O HORARIO DE CADA UM.
019500* SO O FLAG DE TIPO (T/P) E GUARDADO POR SLOT - O SUFICIENTE
019600* PARA RODAR AS VERIFICACOES DE CONTINUIDADE E DE SPAN.
019700 77  WS-FAC-COUNT                PIC 9(03) COMP VALUE ZERO.
019800 01  WS-FAC-TABLE.
019900     05  WS-FAC-ROW OCCURS 150 TIMES.
020000         10  VF-NAME              PIC X(25).
020100         10  VF-DAY OCCURS 6 TIMES.
020200             15  VF-SLOT OCCURS 10 TIMES.
020300                 20  VF-OCC        PIC X(01).
020400                 20  VF-TYPE       PIC X(01).
020500     05  FILLER                   PIC X(02).
020600
020700* ROOM POOLS - FIXED, IN FIXED SEARCH ORDER.
020800 01  WS-ROOM-CODE-LIT.
020900     05  FILLER PIC X(08) VALUE "CR-302  ".
021000     05  FILLER PIC X(08) VALUE "CR-303  ".
021100     05  FILLER PIC X(08) VALUE "CR-304  ".
021200     05  FILLER PIC X(08) VALUE "CR-305  ".
021300     05  FILLER PIC X(08) VALUE "CR-306  ".
021400     05  FILLER PIC X(08) VALUE "CR-401  ".
021500     05  FILLER PIC X(08) VALUE "CR-402  ".
021600     05  FILLER PIC X(08) VALUE "CL-404  ".
021700     05  FILLER PIC X(08) VALUE "CL-405  ".
021800     05  FILLER PIC X(08) VALUE "CL-406  ".
021900     05  FILLER PIC X(08) VALUE "CL-407  ".
022000     05  FILLER PIC X(08) VALUE "CL-403  ".
022100     05  FILLER PIC X(08) VALUE "CL-402  ".
022200     05  FILLER PIC X(08) VALUE "CC-101  ".
022300     05  FILLER PIC X(08) VALUE "CC-102  ".
022400     05  FILLER PIC X(08) VALUE "CC-103  ".
022500 01  WS-ROOM-CODE-TBL REDEFINES WS-ROOM-CODE-LIT.
022600     05  WS-ROOM-CODE            PIC X(08) OCCURS 16 TIMES.
022700* POOL: C=CLASSROOM (1-7), L=LAB (8-13), S=SINGLE-BATCH LAB
022800* (14-16).
022900 77  WS-ROOM-POOL-LIT            PIC X(16)
023000                           VALUE "CCCCCCCLLLLLLSSS".
023100 77  WS-ROOM-POOL-TBL REDEFINES WS-ROOM-POOL-LIT.
023200     05  WS-ROOM-POOL            PIC X(01) OCCURS 16 TIMES.
023300 01  WS-ROOM-GRID.
023400     05  WS-ROOM-DAY OCCURS 16 TIMES.
023500         10  WS-ROOM-SLOT OCCURS 6 TIMES.
023600             15  WS-ROOM-HOUR OCCURS 10 TIMES PIC X(01).
023700     05  FILLER                  PIC X(02).
023800
023900 01  WS-SLOT-LABEL-LIT.
024000     05  FILLER PIC X(11) VALUE "08:00-09:00".
024100     05  FILLER PIC X(11) VALUE "09:00-10:00".
024200     05  FILLER PIC X(11) VALUE "10:00-11:00".
024300     05  FILLER PIC X(11) VALUE "11:00-12:00".
024400     05  FILLER PIC X(11) VALUE "12:00-13:00".
024500     05  FILLER PIC X(11) VALUE "13:00-14:00".
024600     05  FILLER PIC X(11) VALUE "14:00-15:00".
024700     05  FILLER PIC X(11) VALUE "15:00-16:00".
024800     05  FILLER PIC X(11) VALUE "16:00-17:00".
024900     05  FILLER PIC X(11) VALUE "17:00-18:00".
025000 01  WS-SLOT-LABEL-TBL REDEFINES WS-SLOT-LABEL-LIT.
025100     05  WS-SLOT-LABEL           PIC X(11) OCCURS 10 TIMES.
025200
025300* PEDIDO DE ALOCACAO ATUAL - MONTADO POR CADA FASE ANTES DE
025400* CHAMAR O 0800-PLACE-SESSION.
025500 77  WS-REQ-DIVISION             PIC X(30).
025600 77  WS-REQ-SUBJECT              PIC X(30).
025700 77  WS-REQ-TYPE-TEXT            PIC X(18).
025800 77  WS-REQ-DURATION             PIC 9(01) COMP.
025900 77  WS-REQ-BATCH-NO             PIC 9(01) COMP.
026000 77  WS-REQ-IS-LAB               PIC X(01).
026100 77  WS-REQ-IS-VISITING          PIC X(01).
026200 77  WS-REQ-ONE-BATCH-POOL       PIC X(01).
026300 77  WS-REQ-FAC-COUNT            PIC 9(01) COMP.
026400 01  WS-REQ-FAC-LIST.
026500     05  WS-REQ-FAC              PIC X(25) OCCURS 3 TIMES.
026600     05  FILLER                  PIC X(02).
026700 77  WS-REQ-ELECTIVE-SW          PIC X(01).
026800 77  WS-REQ-ELEC-MEMBER-COUNT    PIC 9(02) COMP.
026900 77  WS-REQ-ELEC-MEMBER          PIC X(30) OCCURS 20 TIMES.
027000 77  WS-REQ-PLACED-SW            PIC X(01).
027100 77  WS-REQ-FAIL-REASON          PIC X(40).
027200
027300* LIMITES - AJUSTADOS POR FASE ANTES DA ALOCACAO.
027400 77  WS-MAX-STUDENT-DAILY        PIC 9(02) COMP VALUE 8.
027500 77  WS-MAX-SUBJECT-DAILY        PIC 9(02) COMP VALUE 3.
027600 77  WS-MAX-STUDENT-CONTINUOUS   PIC 9(02) COMP VALUE 5.
027700 77  WS-MAX-FAC-THEORY-RUN       PIC 9(02) COMP VALUE 3.
027800 77  WS-MAX-FAC-CONTINUOUS       PIC 9(02) COMP VALUE 5.
027900 77  WS-MAX-FAC-SPAN             PIC 9(02) COMP VALUE 8.
028000 77  WS-SKIP-FACULTY-CHECKS      PIC X(01) VALUE "N".
028100 77  WS-REPORTING-PASS-SW        PIC X(01) VALUE "N".
028200
028300* AREAS DE SIMULACAO PARA A VERIFICACAO DE RESTRICOES.
028400 77  WS-SIM-DAY-OCC              PIC X(10).
028500 77  WS-SIM-SUBJ-OCC             PIC X(10).
028600 77  WS-SIM-FAC-OCC              PIC X(10).
028700 77  WS-SIM-FAC-TYPE             PIC X(10).
028800 77  WS-LONGEST-RUN              PIC 9(02) COMP.
028900 77  WS-CURRENT-RUN              PIC 9(02) COMP.
029000 77  WS-RUN-CHECK-STR            PIC X(10).
029100 77  WS-FIRST-OCC-SLOT           PIC 9(02) COMP.
029200 77  WS-LAST-OCC-SLOT            PIC 9(02) COMP.
029300 77  WS-CANDIDATE-DAY            PIC 9(01) COMP.
029400 77  WS-CANDIDATE-SLOT           PIC 9(02) COMP.
029500 77  WS-CANDIDATE-ROOM           PIC X(08).
029600 77  WS-ROOM-FOUND-SW            PIC X(01).
029700
029800 77  WS-FOUND-SW                 PIC X(01) VALUE "N".
029900 77  WS-SESS-FAIL-COUNT          PIC 9(02) COMP VALUE ZERO.
030000 77  WS-SCRATCH-30               PIC X(30).
030100
030200 PROCEDURE DIVISION.
030300
030400 0100-MAIN-LINE.
030500     PERFORM 0110-OPEN-AND-LOAD
030600     PERFORM 0150-BUILD-ELECTIVE-GROUPS
030700     PERFORM 0200-PHASE-ELECTIVE-THEORY THRU 0200-EXIT
030800     PERFORM 0300-PHASE-ELECTIVE-LAB THRU 0300-EXIT
030900     PERFORM 0400-PHASE-VISITING THRU 0400-EXIT
031000     MOVE 3 TO WS-MAX-SUBJECT-DAILY
031100     MOVE 5 TO WS-MAX-FAC-CONTINUOUS
031200     PERFORM 0500-PHASE-REGULAR THRU 0500-EXIT
031300     MOVE 6 TO WS-MAX-FAC-CONTINUOUS
031400     PERFORM 0600-PHASE-RETRY-UNPLACED THRU 0600-EXIT
031500     MOVE 4 TO WS-MAX-SUBJECT-DAILY
031600     MOVE 6 TO WS-MAX-FAC-CONTINUOUS
031700     MOVE "Y" TO WS-REPORTING-PASS-SW
031800     PERFORM 0600-PHASE-RETRY-UNPLACED THRU 0600-EXIT
031900     PERFORM 0950-WRITE-ALL-CELLS THRU 0950-EXIT
032000     PERFORM 0190-CLOSE-FILES
032100     STOP RUN.
032200
032300 0110-OPEN-AND-LOAD.
032400     OPEN INPUT DIVSUB-IN
032500     IF ST-DIVSUB-IN NOT = "00"
032600        DISPLAY "TTSKED: CANNOT OPEN DIVDISC, STATUS="
032700                ST-DIVSUB-IN
032800        STOP RUN
032900     END-IF
033000     OPEN OUTPUT CELL-OUT
033100     OPEN OUTPUT UNASN-OUT
033200     PERFORM 0120-READ-NEXT
033300     PERFORM 0130-LOAD-ROW UNTIL WS-EOF
033400     CLOSE DIVSUB-IN.
033500
033600 0120-READ-NEXT.
033700     READ DIVSUB-IN
033800         AT END MOVE "Y" TO WS-EOF-SW
033900     END-READ.
034000
034100 0130-LOAD-ROW.
034200     IF WS-DS-COUNT < 500
034300        ADD 1 TO WS-DS-COUNT
034400        MOVE DS-DIVISION-NAME  TO WD-DIVISION(WS-DS-COUNT)
034500        MOVE DS-SUBJECT-NAME   TO WD-SUBJECT(WS-DS-COUNT)
034600        MOVE DS-THEORY-HRS     TO WD-THEORY-HRS(WS-DS-COUNT)
034700        MOVE DS-PRACTICAL-HRS  TO WD-PRACTICAL-HRS(WS-DS-COUNT)
034800        MOVE DS-TUTORIAL-HRS   TO WD-TUTORIAL-HRS(WS-DS-COUNT)
034900        MOVE DS-NUM-BATCHES    TO WD-NUM-BATCHES(WS-DS-COUNT)
035000        MOVE DS-VISITING-FLAG  TO WD-VISITING-FLAG(WS-DS-COUNT)
035100        MOVE DS-ELECTIVE-ID    TO WD-ELECTIVE-ID(WS-DS-COUNT)
035200        MOVE DS-FACULTY-THEORY TO WD-FACULTY-THEORY(WS-DS-COUNT)
035300        MOVE DS-FACULTY-BATCH(1) TO WD-FACULTY-BATCH(WS-DS-COUNT,1)
035400        MOVE DS-FACULTY-BATCH(2) TO WD-FACULTY-BATCH(WS-DS-COUNT,2)
035500        MOVE DS-FACULTY-BATCH(3) TO WD-FACULTY-BATCH(WS-DS-COUNT,3)
035600        MOVE "N"                TO WD-THEORY-DONE(WS-DS-COUNT)
035700        MOVE "N"                TO WD-LAB-DONE(WS-DS-COUNT)
035800     END-IF
035900     PERFORM 0120-READ-NEXT.
036000
036100 0190-CLOSE-FILES.
036200     CLOSE CELL-OUT
036300     CLOSE UNASN-OUT.
036400
036500 0150-BUILD-ELECTIVE-GROUPS.
036600* AGRUPA POR (ID-ELETIVA, PROFESSOR); A PRIMEIRA
036700* DISCIPLINA VISTA DEFINE A DISCIPLINA E AS CARGAS DO GRUPO;
036800* TODA DIVISAO QUE TRAZ O MESMO PAR ENTRA COMO MEMBRO.
036900     PERFORM 0151-CHECK-ONE-DS-ROW THRU 0151-EXIT
037000        VARYING WS-DS-INDEX FROM 1 BY 1
037100                UNTIL WS-DS-INDEX > WS-DS-COUNT.
037200
037300 0151-CHECK-ONE-DS-ROW.
037400     IF WD-ELECTIVE-ID(WS-DS-INDEX) > 0
037500        PERFORM 0160-FIND-OR-MAKE-GROUP
037600        PERFORM 0170-ADD-GROUP-MEMBER
037700     END-IF.
037800 0151-EXIT.
037900     EXIT.
038000
038100 0160-FIND-OR-MAKE-GROUP.
038200     MOVE "N" TO WS-FOUND-SW
038300     PERFORM 0161-CHECK-ONE-GROUP THRU 0161-EXIT
038400        VARYING WS-GRP-INDEX FROM 1 BY 1
038500                UNTIL WS-GRP-INDEX > WS-ELEC-GROUP-COUNT
038600     IF WS-FOUND-SW = "N" AND WS-ELEC-GROUP-COUNT < 30
038700        ADD 1 TO WS-ELEC-GROUP-COUNT
038800        MOVE WS-ELEC-GROUP-COUNT TO WS-GRP-INDEX
038900        MOVE WD-ELECTIVE-ID(WS-DS-INDEX)
039000             TO WE-ELECTIVE-ID(WS-GRP-INDEX)
039100        MOVE WD-FACULTY-THEORY(WS-DS-INDEX)
039200             TO WE-FACULTY(WS-GRP-INDEX)
039300        MOVE WD-SUBJECT(WS-DS-INDEX) TO WE-SUBJECT(WS-GRP-INDEX)
039400        MOVE WD-THEORY-HRS(WS-DS-INDEX)
039500             TO WE-THEORY-HRS(WS-GRP-INDEX)
039600        MOVE WD-TUTORIAL-HRS(WS-DS-INDEX)
039700             TO WE-TUTORIAL-HRS(WS-GRP-INDEX)
039800        MOVE ZERO TO WE-MEMBER-COUNT(WS-GRP-INDEX)
039900     END-IF.
040000
040100 0161-CHECK-ONE-GROUP.
040200     IF WE-ELECTIVE-ID(WS-GRP-INDEX)
040300             = WD-ELECTIVE-ID(WS-DS-INDEX)
040400        AND WE-FACULTY(WS-GRP-INDEX)
040500             = WD-FACULTY-THEORY(WS-DS-INDEX)
040600        MOVE "Y" TO WS-FOUND-SW
040700     END-IF.
040800 0161-EXIT.
040900     EXIT.
041000
041100 0170-ADD-GROUP-MEMBER.
041200     IF WE-MEMBER-COUNT(WS-GRP-INDEX) < 20
041300        ADD 1 TO WE-MEMBER-COUNT(WS-GRP-INDEX)
041400        MOVE WE-MEMBER-COUNT(WS-GRP-INDEX) TO WS-MEM-INDEX
041500        MOVE WD-DIVISION(WS-DS-INDEX)
041600             TO WM-DIVISION(WS-GRP-INDEX, WS-MEM-INDEX)
041700        MOVE WD-PRACTICAL-HRS(WS-DS-INDEX)
041800             TO WM-PRACTICAL-HRS(WS-GRP-INDEX, WS-MEM-INDEX)
041900        MOVE WD-NUM-BATCHES(WS-DS-INDEX)
042000             TO WM-NUM-BATCHES(WS-GRP-INDEX, WS-MEM-INDEX)
042100        MOVE WD-FACULTY-BATCH(WS-DS-INDEX,1)
042200             TO WM-FAC-BATCH(WS-GRP-INDEX, WS-MEM-INDEX, 1)
042300        MOVE WD-FACULTY-BATCH(WS-DS-INDEX,2)
042400             TO WM-FAC-BATCH(WS-GRP-INDEX, WS-MEM-INDEX, 2)
042500        MOVE WD-FACULTY-BATCH(WS-DS-INDEX,3)
042600             TO WM-FAC-BATCH(WS-GRP-INDEX, WS-MEM-INDEX, 3)
042700     END-IF.
042800
042900 0200-PHASE-ELECTIVE-THEORY.
043000* FASE 1 - UMA HORA POR VEZ, LIVRE AO MESMO TEMPO EM TODA
043100* DIVISAO MEMBRO DO GRUPO, PROFESSOR DO GRUPO LIVRE, UMA SALA
043200* LIVRE. LIMITES BASE; GRAVADA NA GRADE DE TODA DIVISAO MEMBRO
043300* DE UMA VEZ.
043400     MOVE 3 TO WS-MAX-SUBJECT-DAILY
043500     MOVE 5 TO WS-MAX-FAC-CONTINUOUS
043600     MOVE "N" TO WS-SKIP-FACULTY-CHECKS
043700     MOVE "Y" TO WS-REPORTING-PASS-SW
043800     PERFORM 0201-PLACE-ONE-ELEC-GROUP THRU 0201-EXIT
043900        VARYING WS-GRP-INDEX FROM 1 BY 1
044000                UNTIL WS-GRP-INDEX > WS-ELEC-GROUP-COUNT.
044100 0200-EXIT.
044200     EXIT.
044300
044400 0201-PLACE-ONE-ELEC-GROUP.
044500     COMPUTE WS-SESS-X = WE-THEORY-HRS(WS-GRP-INDEX)
044600                       + WE-TUTORIAL-HRS(WS-GRP-INDEX)
044700     PERFORM 0202-PLACE-ONE-ELEC-HOUR THRU 0202-EXIT
044800        WS-SESS-X TIMES.
044900 0201-EXIT.
045000     EXIT.
045100
045200 0202-PLACE-ONE-ELEC-HOUR.
045300     MOVE "ELECTIVE"      TO WS-REQ-DIVISION
045400     MOVE WE-SUBJECT(WS-GRP-INDEX) TO WS-REQ-SUBJECT
045500     MOVE "Theory (Elective)" TO WS-REQ-TYPE-TEXT
045600     MOVE 1                TO WS-REQ-DURATION
045700     MOVE 0                TO WS-REQ-BATCH-NO
045800     MOVE "N"               TO WS-REQ-IS-LAB
045900     MOVE "N"               TO WS-REQ-IS-VISITING
046000     MOVE "N"               TO WS-REQ-ONE-BATCH-POOL
046100     MOVE 1                 TO WS-REQ-FAC-COUNT
046200     MOVE WE-FACULTY(WS-GRP-INDEX) TO WS-REQ-FAC(1)
046300     MOVE "Y"               TO WS-REQ-ELECTIVE-SW
046400     MOVE WE-MEMBER-COUNT(WS-GRP-INDEX)
046500          TO WS-REQ-ELEC-MEMBER-COUNT
046600     PERFORM 0203-COPY-ONE-ELEC-MEMBER THRU 0203-EXIT
046700        VARYING WS-MEM-INDEX FROM 1 BY 1
046800                UNTIL WS-MEM-INDEX > WE-MEMBER-COUNT(WS-GRP-INDEX)
046900     PERFORM 0800-PLACE-SESSION THRU 0800-EXIT.
047000 0202-EXIT.
047100     EXIT.
047200
047300 0203-COPY-ONE-ELEC-MEMBER.
047400     MOVE WM-DIVISION(WS-GRP-INDEX, WS-MEM-INDEX)
047500          TO WS-REQ-ELEC-MEMBER(WS-MEM-INDEX).
047600 0203-EXIT.
047700     EXIT.
047800
047900 0300-PHASE-ELECTIVE-LAB.
048000* FASE 2 - POR DIVISAO MEMBRO, ALOCA AS HORAS PRATICAS PROPRIAS
048100* DA DISCIPLINA COMO UM LAB NORMAL (LIMITES BASE, PASSE DE RELATORIO).
048200     MOVE 3 TO WS-MAX-SUBJECT-DAILY
048300     MOVE 5 TO WS-MAX-FAC-CONTINUOUS
048400     MOVE "N" TO WS-SKIP-FACULTY-CHECKS
048500     MOVE "Y" TO WS-REPORTING-PASS-SW
048600     PERFORM 0301-PLACE-ONE-GROUP-LAB THRU 0301-EXIT
048700        VARYING WS-GRP-INDEX FROM 1 BY 1
048800                UNTIL WS-GRP-INDEX > WS-ELEC-GROUP-COUNT.
048900 0300-EXIT.
049000     EXIT.
049100
049200 0301-PLACE-ONE-GROUP-LAB.
049300     PERFORM 0302-PLACE-ONE-MEMBER-LAB THRU 0302-EXIT
049400        VARYING WS-MEM-INDEX FROM 1 BY 1
049500                UNTIL WS-MEM-INDEX > WE-MEMBER-COUNT(WS-GRP-INDEX).
049600 0301-EXIT.
049700     EXIT.
049800
049900 0302-PLACE-ONE-MEMBER-LAB.
050000     IF WM-PRACTICAL-HRS(WS-GRP-INDEX, WS-MEM-INDEX) > 0
050100        MOVE WM-DIVISION(WS-GRP-INDEX, WS-MEM-INDEX)
050200             TO WS-REQ-DIVISION
050300        MOVE WE-SUBJECT(WS-GRP-INDEX) TO WS-REQ-SUBJECT
050400        MOVE "N" TO WS-REQ-ELECTIVE-SW
050500        MOVE "N" TO WS-REQ-IS-VISITING
050600        PERFORM 0850-PLACE-LAB-ITEM THRU 0850-EXIT
050700     END-IF.
050800 0302-EXIT.
050900     EXIT.
051000
051100 0400-PHASE-VISITING.
051200* FASE 4 - PROFESSOR VISITANTE: ITEM DE TEORIA E DEPOIS O DE
051300* LAB, NA ORDEM EM QUE APARECEM. LIMITE DIARIO DA DISCIPLINA
051400* FICA NA BASE (3); TOTAL CONTINUO DO PROFESSOR FICA PRATICAMENTE
051500* DESLIGADO (99); TODAS AS VERIFICACOES DO LADO DO PROFESSOR SAO
051600* PULADAS.
051700     MOVE 3 TO WS-MAX-SUBJECT-DAILY
051800     MOVE 99 TO WS-MAX-FAC-CONTINUOUS
051900     MOVE "Y" TO WS-SKIP-FACULTY-CHECKS
052000     MOVE "N" TO WS-REPORTING-PASS-SW
052100     PERFORM 0401-PLACE-ONE-VISITING THRU 0401-EXIT
052200        VARYING WS-DS-INDEX FROM 1 BY 1
052300                UNTIL WS-DS-INDEX > WS-DS-COUNT.
052400 0400-EXIT.
052500     EXIT.
052600
052700 0401-PLACE-ONE-VISITING.
052800     IF WD-VISITING-FLAG(WS-DS-INDEX) = "Y"
052900           AND WD-ELECTIVE-ID(WS-DS-INDEX) = 0
053000        MOVE WD-DIVISION(WS-DS-INDEX) TO WS-REQ-DIVISION
053100        MOVE WD-SUBJECT(WS-DS-INDEX)  TO WS-REQ-SUBJECT
053200        MOVE "Y" TO WS-REQ-IS-VISITING
053300        PERFORM 0860-PLACE-THEORY-ITEM THRU 0860-EXIT
053400        PERFORM 0850-PLACE-LAB-ITEM THRU 0850-EXIT
053500     END-IF.
053600 0401-EXIT.
053700     EXIT.
053800
053900 0500-PHASE-REGULAR.
054000* FASE 5 - PASSE NORMAL RIGOROSO. LIMITES DE BASE (3/5).
054100     MOVE "N" TO WS-SKIP-FACULTY-CHECKS
054200     MOVE "N" TO WS-REPORTING-PASS-SW
054300     PERFORM 0501-PLACE-ONE-REGULAR THRU 0501-EXIT
054400        VARYING WS-DS-INDEX FROM 1 BY 1
054500                UNTIL WS-DS-INDEX > WS-DS-COUNT.
054600 0500-EXIT.
054700     EXIT.
054800
054900 0501-PLACE-ONE-REGULAR.
055000     IF WD-VISITING-FLAG(WS-DS-INDEX) = "N"
055100           AND WD-ELECTIVE-ID(WS-DS-INDEX) = 0
055200        MOVE WD-DIVISION(WS-DS-INDEX) TO WS-REQ-DIVISION
055300        MOVE WD-SUBJECT(WS-DS-INDEX)  TO WS-REQ-SUBJECT
055400        MOVE "N" TO WS-REQ-IS-VISITING
055500        PERFORM 0860-PLACE-THEORY-ITEM THRU 0860-EXIT
055600        PERFORM 0850-PLACE-LAB-ITEM THRU 0850-EXIT
055700     END-IF.
055800 0501-EXIT.
055900     EXIT.
056000
056100 0600-PHASE-RETRY-UNPLACED.
056200* FASES 5/6 - REPASSA O QUE AINDA FALTOU, SOB OS LIMITES
056300* RELAXADOS QUE O 0100-MAIN-LINE AJUSTOU ANTES DE CHAMAR.
056400* A LISTA DE NAO ALOCADOS SO E GRAVADA NO PASSE FINAL (DE
056500* RELATORIO), PARA SO SOBRAR O QUE DE FATO NAO COUBE.
056600     PERFORM 0601-RETRY-ONE-ITEM THRU 0601-EXIT
056700        VARYING WS-DS-INDEX FROM 1 BY 1
056800                UNTIL WS-DS-INDEX > WS-DS-COUNT.
056900 0600-EXIT.
057000     EXIT.
057100
057200 0601-RETRY-ONE-ITEM.
057300* UMA LINHA JA RESOLVIDA NUM PASSE ANTERIOR FICA QUIETA - SO A
057400* PARTE (TEORIA OU LAB) QUE AINDA FALTA E REPASSADA AQUI.
057500     IF WD-VISITING-FLAG(WS-DS-INDEX) = "N"
057600           AND WD-ELECTIVE-ID(WS-DS-INDEX) = 0
057700        MOVE WD-DIVISION(WS-DS-INDEX) TO WS-REQ-DIVISION
057800        MOVE WD-SUBJECT(WS-DS-INDEX)  TO WS-REQ-SUBJECT
057900        MOVE "N" TO WS-REQ-IS-VISITING
058000        IF WD-THEORY-DONE(WS-DS-INDEX) = "N"
058100           PERFORM 0860-PLACE-THEORY-ITEM THRU 0860-EXIT
058200        END-IF
058300        IF WD-LAB-DONE(WS-DS-INDEX) = "N"
058400           PERFORM 0850-PLACE-LAB-ITEM THRU 0850-EXIT
058500        END-IF
058600     END-IF.
058700 0601-EXIT.
058800     EXIT.
058900
059000 0850-PLACE-LAB-ITEM.
059100* ITEM DE LAB: BLOCOS DE 2 HORAS MAIS RESTO DE 1 HORA, UM PASSE
059200* POR BATCH, PROFESSOR DO BATCH SE TIVER, SENAO O DE TEORIA.
059300* WD-LAB-DONE SO FICA "Y" QUANDO TODOS OS BLOCOS DE TODO BATCH
059400* FORAM ALOCADOS SEM NENHUMA FALHA, ASSIM UM PASSE RELAXADO
059500* MAIS ADIANTE PULA UMA LINHA CUJA CARGA PRATICA JA ESTA TODA
059600* ALOCADA.
059700     PERFORM 0851-FIND-DS-ROW
059800     MOVE ZERO TO WS-SESS-FAIL-COUNT
059900     IF WD-PRACTICAL-HRS(WS-DS-INDEX) > 0
060000        DIVIDE WD-PRACTICAL-HRS(WS-DS-INDEX) BY 2
060100             GIVING WS-BLOCK-X REMAINDER WS-SESS-X
060200        PERFORM 0852-PLACE-ONE-BATCH THRU 0852-EXIT
060300           VARYING WS-BATCH-X FROM 1 BY 1
060400                   UNTIL WS-BATCH-X > WD-NUM-BATCHES(WS-DS-INDEX)
060500     END-IF
060600     IF WS-SESS-FAIL-COUNT = ZERO
060700        MOVE "Y" TO WD-LAB-DONE(WS-DS-INDEX)
060800     ELSE
060900        MOVE "N" TO WD-LAB-DONE(WS-DS-INDEX)
061000     END-IF.
061100 0850-EXIT.
061200     EXIT.
061300
061400 0852-PLACE-ONE-BATCH.
061500     MOVE "Practical"    TO WS-REQ-TYPE-TEXT
061600     MOVE "Y"             TO WS-REQ-IS-LAB
061700     MOVE WS-BATCH-X      TO WS-REQ-BATCH-NO
061800     IF WD-NUM-BATCHES(WS-DS-INDEX) = 1
061900        MOVE "Y" TO WS-REQ-ONE-BATCH-POOL
062000     ELSE
062100        MOVE "N" TO WS-REQ-ONE-BATCH-POOL
062200     END-IF
062300     MOVE 1 TO WS-REQ-FAC-COUNT
062400     IF WS-BATCH-X <= 3
062500           AND WD-FACULTY-BATCH(WS-DS-INDEX, WS-BATCH-X)
062600               NOT = SPACES
062700        MOVE WD-FACULTY-BATCH(WS-DS-INDEX, WS-BATCH-X)
062800             TO WS-REQ-FAC(1)
062900     ELSE
063000        MOVE WD-FACULTY-THEORY(WS-DS-INDEX) TO WS-REQ-FAC(1)
063100     END-IF
063200     MOVE 2 TO WS-REQ-DURATION
063300     PERFORM 0853-PLACE-ONE-2HR-BLOCK THRU 0853-EXIT
063400        WS-BLOCK-X TIMES
063500     IF WS-SESS-X > 0
063600        MOVE 1 TO WS-REQ-DURATION
063700        PERFORM 0800-PLACE-SESSION THRU 0800-EXIT
063800     END-IF.
063900 0852-EXIT.
064000     EXIT.
064100
064200 0853-PLACE-ONE-2HR-BLOCK.
064300     PERFORM 0800-PLACE-SESSION THRU 0800-EXIT.
064400 0853-EXIT.
064500     EXIT.
064600
064700 0851-FIND-DS-ROW.
064800     PERFORM 0854-MATCH-ONE-DS-ROW THRU 0854-EXIT
064900        VARYING WS-DS-INDEX FROM 1 BY 1
065000                UNTIL WS-DS-INDEX > WS-DS-COUNT
065100                OR (WD-DIVISION(WS-DS-INDEX) = WS-REQ-DIVISION AND
065200                    WD-SUBJECT(WS-DS-INDEX)  = WS-REQ-SUBJECT).
065300
065400 0854-MATCH-ONE-DS-ROW.
065500     CONTINUE.
065600 0854-EXIT.
065700     EXIT.
065800
065900 0860-PLACE-THEORY-ITEM.
066000* ITEM DE TEORIA: HORAS = TEORIA + TUTORIA, DURACAO 1, UM SO
066100* PROFESSOR EFETIVO. WD-THEORY-DONE SO FICA "Y" QUANDO TODA
066200* HORA DESTA LINHA FOI ALOCADA SEM NENHUMA FALHA, ASSIM UM
066300* PASSE RELAXADO MAIS ADIANTE PULA UMA LINHA JA RESOLVIDA AQUI.
066400     PERFORM 0851-FIND-DS-ROW
066500     MOVE "N" TO WS-REQ-IS-LAB
066600     MOVE "N" TO WS-REQ-ONE-BATCH-POOL
066700     MOVE "N" TO WS-REQ-ELECTIVE-SW
066800     MOVE "Theory" TO WS-REQ-TYPE-TEXT
066900     MOVE 1 TO WS-REQ-DURATION
067000     MOVE 0 TO WS-REQ-BATCH-NO
067100     MOVE 1 TO WS-REQ-FAC-COUNT
067200     MOVE WD-FACULTY-THEORY(WS-DS-INDEX) TO WS-REQ-FAC(1)
067300     MOVE ZERO TO WS-SESS-FAIL-COUNT
067400     IF WS-REQ-FAC(1) = SPACES
067500        MOVE "N" TO WS-REQ-PLACED-SW
067600        MOVE "N" TO WD-THEORY-DONE(WS-DS-INDEX)
067700     ELSE
067800        COMPUTE WS-SESS-X = WD-THEORY-HRS(WS-DS-INDEX)
067900                          + WD-TUTORIAL-HRS(WS-DS-INDEX)
068000        IF WS-SESS-X > 0
068100           PERFORM 0861-PLACE-ONE-THEORY-HOUR THRU 0861-EXIT
068200              WS-SESS-X TIMES
068300        END-IF
068400        IF WS-SESS-FAIL-COUNT = ZERO
068500           MOVE "Y" TO WD-THEORY-DONE(WS-DS-INDEX)
068600        ELSE
068700           MOVE "N" TO WD-THEORY-DONE(WS-DS-INDEX)
068800        END-IF
068900     END-IF.
069000 0860-EXIT.
069100     EXIT.
069200
069300 0861-PLACE-ONE-THEORY-HOUR.
069400     PERFORM 0800-PLACE-SESSION THRU 0800-EXIT.
069500 0861-EXIT.
069600     EXIT.
069700
069800 0800-PLACE-SESSION.
069900* BUSCA POR SLOT, COMECANDO NA SEGUNDA-FEIRA. TODA DIVISAO FOI
070000* CRIADA "MANHA", POR ISSO O LACO EXTERNO SEMPRE SOBE EM ORDEM.
070100     MOVE "N" TO WS-REQ-PLACED-SW
070200     IF WS-REQ-FAC-COUNT = 1 AND WS-REQ-FAC(1) = SPACES
070300        MOVE "Theory/Tut" TO WS-SCRATCH-30
070400        ADD 1 TO WS-SESS-FAIL-COUNT
070500        PERFORM 0870-LOG-UNASSIGNED THRU 0870-EXIT
070600        GO TO 0800-EXIT
070700     END-IF
070800     PERFORM 0801-SCAN-ONE-SLOT THRU 0801-EXIT
070900        VARYING WS-SLOT-X FROM 1 BY 1
071000                UNTIL WS-SLOT-X > (10 - WS-REQ-DURATION + 1)
071100                   OR WS-REQ-PLACED-SW = "Y"
071200     IF WS-REQ-PLACED-SW = "N"
071300        IF WS-REQ-IS-LAB = "Y"
071400           MOVE "Lab" TO WS-SCRATCH-30
071500        ELSE
071600           MOVE "Theory/Tut" TO WS-SCRATCH-30
071700        END-IF
071800        ADD 1 TO WS-SESS-FAIL-COUNT
071900        PERFORM 0870-LOG-UNASSIGNED THRU 0870-EXIT
072000     END-IF.
072100 0800-EXIT.
072200     EXIT.
072300
072400 0801-SCAN-ONE-SLOT.
072500     PERFORM 0802-SCAN-ONE-DAY THRU 0802-EXIT
072600        VARYING WS-DAY-X FROM 1 BY 1
072700                UNTIL WS-DAY-X > 6 OR WS-REQ-PLACED-SW = "Y".
072800 0801-EXIT.
072900     EXIT.
073000
073100 0802-SCAN-ONE-DAY.
073200     PERFORM 0810-TRY-CANDIDATE THRU 0810-EXIT.
073300 0802-EXIT.
073400     EXIT.
073500
073600 0810-TRY-CANDIDATE.
073700     MOVE WS-DAY-X  TO WS-CANDIDATE-DAY
073800     MOVE WS-SLOT-X TO WS-CANDIDATE-SLOT
073900     IF WS-REQ-ELECTIVE-SW = "Y"
074000        PERFORM 0811-CHECK-ELECTIVE-FREE
074100     ELSE
074200        PERFORM 0812-CHECK-SINGLE-DIVISION-FREE
074300     END-IF.
074400 0810-EXIT.
074500     EXIT.
074600
074700 0811-CHECK-ELECTIVE-FREE.
074800* TODA DIVISAO MEMBRO PRECISA ESTAR LIVRE NESTE SLOT, O
074900* PROFESSOR DO GRUPO PRECISA ESTAR LIVRE, E UMA SALA TAMBEM.
075000     MOVE "Y" TO WS-FOUND-SW
075100     PERFORM 0813-CHECK-ONE-MEMBER-FREE THRU 0813-EXIT
075200        VARYING WS-MEM-INDEX FROM 1 BY 1
075300                UNTIL WS-MEM-INDEX > WS-REQ-ELEC-MEMBER-COUNT
075400                   OR WS-FOUND-SW = "N"
075500     IF WS-FOUND-SW = "Y"
075600        PERFORM 0830-FIND-OR-MAKE-FACULTY
075700        IF VF-OCC(WS-FAC-X, WS-CANDIDATE-DAY, WS-CANDIDATE-SLOT)
075800              = "Y"
075900           MOVE "N" TO WS-FOUND-SW
076000        END-IF
076100     END-IF
076200     IF WS-FOUND-SW = "Y"
076300        PERFORM 0840-FIND-FREE-ROOM
076400        IF WS-ROOM-FOUND-SW = "Y"
076500           PERFORM 0880-WRITE-ELECTIVE-CELLS
076600           MOVE "Y" TO WS-REQ-PLACED-SW
076700        END-IF
076800     END-IF.
076900
077000 0812-CHECK-SINGLE-DIVISION-FREE.
077100     PERFORM 0820-FIND-OR-MAKE-DIVISION
077200     IF VD-OCC(WS-DIV-X, WS-CANDIDATE-DAY, WS-CANDIDATE-SLOT)
077300           = "Y"
077400        GO TO 0812-EXIT
077500     END-IF
077600     PERFORM 0900-CHECK-CONSTRAINTS
077700     IF WS-REQ-FAIL-REASON NOT = SPACES
077800        GO TO 0812-EXIT
077900     END-IF
078000     PERFORM 0830-FIND-OR-MAKE-FACULTY
078100     IF VF-OCC(WS-FAC-X, WS-CANDIDATE-DAY, WS-CANDIDATE-SLOT)
078200           = "Y"
078300        GO TO 0812-EXIT
078400     END-IF
078500     PERFORM 0840-FIND-FREE-ROOM
078600     IF WS-ROOM-FOUND-SW = "Y"
078700        PERFORM 0881-WRITE-SINGLE-CELL
078800        MOVE "Y" TO WS-REQ-PLACED-SW
078900     END-IF.
079000 0812-EXIT.
079100     EXIT.
079200
079300 0813-CHECK-ONE-MEMBER-FREE.
079400     MOVE WS-REQ-ELEC-MEMBER(WS-MEM-INDEX) TO WS-REQ-DIVISION
079500     PERFORM 0820-FIND-OR-MAKE-DIVISION
079600     IF VD-OCC(WS-DIV-X, WS-CANDIDATE-DAY, WS-CANDIDATE-SLOT)
079700           = "Y"
079800        MOVE "N" TO WS-FOUND-SW
079900     ELSE
080000        PERFORM 0900-CHECK-CONSTRAINTS
080100        IF WS-REQ-FAIL-REASON NOT = SPACES
080200           MOVE "N" TO WS-FOUND-SW
080300        END-IF
080400     END-IF.
080500 0813-EXIT.
080600     EXIT.
080700
080800 0820-FIND-OR-MAKE-DIVISION.
080900     MOVE "N" TO WS-FOUND-SW
081000     PERFORM 0821-CHECK-ONE-DIVISION THRU 0821-EXIT
081100        VARYING WS-DIV-X FROM 1 BY 1
081200                UNTIL WS-DIV-X > WS-DIV-COUNT
081300     IF WS-FOUND-SW = "N" AND WS-DIV-COUNT < 40
081400        ADD 1 TO WS-DIV-COUNT
081500        MOVE WS-DIV-COUNT TO WS-DIV-X
081600        MOVE WS-REQ-DIVISION TO VD-NAME(WS-DIV-X)
081700     END-IF.
081800
081900 0821-CHECK-ONE-DIVISION.
082000     IF VD-NAME(WS-DIV-X) = WS-REQ-DIVISION
082100        MOVE "Y" TO WS-FOUND-SW
082200     END-IF.
082300 0821-EXIT.
082400     EXIT.
082500
082600 0830-FIND-OR-MAKE-FACULTY.
082700     MOVE "N" TO WS-FOUND-SW
082800     PERFORM 0831-CHECK-ONE-FACULTY THRU 0831-EXIT
082900        VARYING WS-FAC-X FROM 1 BY 1
083000                UNTIL WS-FAC-X > WS-FAC-COUNT
083100     IF WS-FOUND-SW = "N" AND WS-FAC-COUNT < 150
083200        ADD 1 TO WS-FAC-COUNT
083300        MOVE WS-FAC-COUNT TO WS-FAC-X
083400        MOVE WS-REQ-FAC(1) TO VF-NAME(WS-FAC-X)
083500     END-IF.
083600
083700 0831-CHECK-ONE-FACULTY.
083800     IF VF-NAME(WS-FAC-X) = WS-REQ-FAC(1)
083900        MOVE "Y" TO WS-FOUND-SW
084000     END-IF.
084100 0831-EXIT.
084200     EXIT.
084300
084400 0840-FIND-FREE-ROOM.
084500* SALAS TESTADAS NA ORDEM FIXA DO POOL. LAB DE BATCH UNICO USA
084600* O POOL DE BATCH UNICO (14-16); OS DEMAIS LABS USAM O POOL
084700* DE LAB (8-13); TEORIA USA O POOL DE SALA DE AULA (1-7).
084800     MOVE "N" TO WS-ROOM-FOUND-SW
084900     IF WS-REQ-IS-LAB = "Y"
085000        IF WS-REQ-ONE-BATCH-POOL = "Y"
085100           PERFORM 0841-TEST-ROOM THRU 0841-EXIT
085200              VARYING WS-ROOM-X FROM 14 BY 1
085300                      UNTIL WS-ROOM-X > 16 OR WS-ROOM-FOUND-SW = "Y"
085400        ELSE
085500           PERFORM 0841-TEST-ROOM THRU 0841-EXIT
085600              VARYING WS-ROOM-X FROM 8 BY 1
085700                      UNTIL WS-ROOM-X > 13 OR WS-ROOM-FOUND-SW = "Y"
085800        END-IF
085900     ELSE
086000        PERFORM 0841-TEST-ROOM THRU 0841-EXIT
086100           VARYING WS-ROOM-X FROM 1 BY 1
086200                   UNTIL WS-ROOM-X > 7 OR WS-ROOM-FOUND-SW = "Y"
086300     END-IF.
086400
086500 0841-TEST-ROOM.
086600     IF WS-ROOM-HOUR(WS-ROOM-X, WS-CANDIDATE-DAY, WS-CANDIDATE-SLOT)
086700           NOT = "Y"
086800        MOVE "Y" TO WS-ROOM-FOUND-SW
086900        MOVE WS-ROOM-CODE(WS-ROOM-X) TO WS-CANDIDATE-ROOM
087000     END-IF.
087100 0841-EXIT.
087200     EXIT.
087300
087400 0880-WRITE-ELECTIVE-CELLS.
087500     PERFORM 0882-WRITE-ONE-MEMBER-CELL THRU 0882-EXIT
087600        VARYING WS-MEM-INDEX FROM 1 BY 1
087700                UNTIL WS-MEM-INDEX > WS-REQ-ELEC-MEMBER-COUNT
087800     MOVE "Y" TO VF-OCC(WS-FAC-X, WS-CANDIDATE-DAY, WS-CANDIDATE-SLOT)
087900     MOVE "T" TO VF-TYPE(WS-FAC-X, WS-CANDIDATE-DAY, WS-CANDIDATE-SLOT)
088000     MOVE "Y" TO WS-ROOM-HOUR(WS-ROOM-X, WS-CANDIDATE-DAY,
088100                               WS-CANDIDATE-SLOT).
088200
088300 0882-WRITE-ONE-MEMBER-CELL.
088400     MOVE WS-REQ-ELEC-MEMBER(WS-MEM-INDEX) TO WS-REQ-DIVISION
088500     PERFORM 0820-FIND-OR-MAKE-DIVISION
088600     MOVE "Y"              TO VD-OCC(WS-DIV-X,
088700                               WS-CANDIDATE-DAY, WS-CANDIDATE-SLOT)
088800     MOVE WS-REQ-SUBJECT   TO VD-SUBJECT(WS-DIV-X,
088900                               WS-CANDIDATE-DAY, WS-CANDIDATE-SLOT)
089000     MOVE "ELECTIVE"       TO VD-FACULTY(WS-DIV-X,
089100                               WS-CANDIDATE-DAY, WS-CANDIDATE-SLOT)
089200     MOVE WS-CANDIDATE-ROOM TO VD-ROOM(WS-DIV-X,
089300                               WS-CANDIDATE-DAY, WS-CANDIDATE-SLOT)
089400     MOVE WS-REQ-TYPE-TEXT TO VD-TYPE(WS-DIV-X,
089500                               WS-CANDIDATE-DAY, WS-CANDIDATE-SLOT)
089600     MOVE SPACES           TO VD-BATCH(WS-DIV-X,
089700                               WS-CANDIDATE-DAY, WS-CANDIDATE-SLOT).
089800 0882-EXIT.
089900     EXIT.
090000
090100 0881-WRITE-SINGLE-CELL.
090200     MOVE "Y"              TO VD-OCC(WS-DIV-X,
090300                               WS-CANDIDATE-DAY, WS-CANDIDATE-SLOT)
090400     MOVE WS-REQ-SUBJECT   TO VD-SUBJECT(WS-DIV-X,
090500                               WS-CANDIDATE-DAY, WS-CANDIDATE-SLOT)
090600     MOVE WS-REQ-FAC(1)    TO VD-FACULTY(WS-DIV-X,
090700                               WS-CANDIDATE-DAY, WS-CANDIDATE-SLOT)
090800     MOVE WS-CANDIDATE-ROOM TO VD-ROOM(WS-DIV-X,
090900                               WS-CANDIDATE-DAY, WS-CANDIDATE-SLOT)
091000     MOVE WS-REQ-TYPE-TEXT TO VD-TYPE(WS-DIV-X,
091100                               WS-CANDIDATE-DAY, WS-CANDIDATE-SLOT)
091200     IF WS-REQ-IS-LAB = "Y"
091300        STRING "Batch " DELIMITED BY SIZE
091400               WS-REQ-BATCH-NO DELIMITED BY SIZE
091500               INTO VD-BATCH(WS-DIV-X, WS-CANDIDATE-DAY,
091600                             WS-CANDIDATE-SLOT)
091700     ELSE
091800        MOVE SPACES TO VD-BATCH(WS-DIV-X, WS-CANDIDATE-DAY,
091900                                 WS-CANDIDATE-SLOT)
092000     END-IF
092100     MOVE "Y" TO VF-OCC(WS-FAC-X, WS-CANDIDATE-DAY, WS-CANDIDATE-SLOT)
092200     IF WS-REQ-IS-LAB = "Y"
092300        MOVE "P" TO VF-TYPE(WS-FAC-X, WS-CANDIDATE-DAY,
092400                             WS-CANDIDATE-SLOT)
092500     ELSE
092600        MOVE "T" TO VF-TYPE(WS-FAC-X, WS-CANDIDATE-DAY,
092700                             WS-CANDIDATE-SLOT)
092800     END-IF
092900     MOVE "Y" TO WS-ROOM-HOUR(WS-ROOM-X, WS-CANDIDATE-DAY,
093000                               WS-CANDIDATE-SLOT).
093100
093200 0900-CHECK-CONSTRAINTS.
093300* REGRAS 1-4. A PRIMEIRA REGRA QUE FALHA AJUSTA WS-REQ-FAIL-
093400* REASON E PARA. AS REGRAS DE PROFESSOR (4) SAO PULADAS QUANDO
093500* A DISCIPLINA E DE PROFESSOR VISITANTE.
093600     MOVE SPACES TO WS-REQ-FAIL-REASON
093700     PERFORM 0910-CHECK-STUDENT-DAILY
093800     IF WS-REQ-FAIL-REASON = SPACES
093900        PERFORM 0920-CHECK-SUBJECT-DAILY
094000     END-IF
094100     IF WS-REQ-FAIL-REASON = SPACES
094200        PERFORM 0930-CHECK-STUDENT-CONTINUOUS
094300     END-IF
094400     IF WS-REQ-FAIL-REASON = SPACES AND WS-REQ-IS-VISITING = "N"
094500        PERFORM 0940-CHECK-FACULTY-RULES
094600     END-IF.
094700
094800 0910-CHECK-STUDENT-DAILY.
094900     MOVE ZERO TO WS-RUN-X
095000     PERFORM 0911-COUNT-ONE-STUDENT-SLOT THRU 0911-EXIT
095100        VARYING WS-SLOT-X FROM 1 BY 1 UNTIL WS-SLOT-X > 10
095200     IF WS-RUN-X + WS-REQ-DURATION > WS-MAX-STUDENT-DAILY
095300        MOVE "STUDENT DAILY HOUR LIMIT EXCEEDED"
095400             TO WS-REQ-FAIL-REASON
095500     END-IF.
095600
095700 0911-COUNT-ONE-STUDENT-SLOT.
095800     IF VD-OCC(WS-DIV-X, WS-CANDIDATE-DAY, WS-SLOT-X) = "Y"
095900        ADD 1 TO WS-RUN-X
096000     END-IF.
096100 0911-EXIT.
096200     EXIT.
096300
096400 0920-CHECK-SUBJECT-DAILY.
096500     MOVE ZERO TO WS-RUN-X
096600     PERFORM 0921-COUNT-ONE-SUBJECT-SLOT THRU 0921-EXIT
096700        VARYING WS-SLOT-X FROM 1 BY 1 UNTIL WS-SLOT-X > 10
096800     IF WS-RUN-X + WS-REQ-DURATION > WS-MAX-SUBJECT-DAILY
096900        MOVE "SUBJECT DAILY HOUR LIMIT EXCEEDED"
097000             TO WS-REQ-FAIL-REASON
097100     END-IF.
097200
097300 0921-COUNT-ONE-SUBJECT-SLOT.
097400     IF VD-OCC(WS-DIV-X, WS-CANDIDATE-DAY, WS-SLOT-X) = "Y"
097500           AND VD-SUBJECT(WS-DIV-X, WS-CANDIDATE-DAY, WS-SLOT-X)
097600               = WS-REQ-SUBJECT
097700        ADD 1 TO WS-RUN-X
097800     END-IF.
097900 0921-EXIT.
098000     EXIT.
098100
098200 0930-CHECK-STUDENT-CONTINUOUS.
098300     PERFORM 0931-BUILD-SIM-DAY-STUDENT
098400     MOVE WS-SIM-DAY-OCC TO WS-RUN-CHECK-STR
098500     PERFORM 0970-LONGEST-RUN THRU 0970-EXIT
098600     IF WS-LONGEST-RUN > WS-MAX-STUDENT-CONTINUOUS
098700        MOVE "STUDENT CONTINUOUS LIMIT EXCEEDED"
098800             TO WS-REQ-FAIL-REASON
098900     END-IF.
099000
099100 0931-BUILD-SIM-DAY-STUDENT.
099200     PERFORM 0932-MARK-ONE-DAY-SLOT THRU 0932-EXIT
099300        VARYING WS-SLOT-X FROM 1 BY 1 UNTIL WS-SLOT-X > 10
099400     PERFORM 0933-MARK-ONE-NEW-SLOT THRU 0933-EXIT
099500        VARYING WS-SLOT-X FROM WS-CANDIDATE-SLOT BY 1
099600           UNTIL WS-SLOT-X > WS-CANDIDATE-SLOT
099700                  + WS-REQ-DURATION - 1.
099800
099900 0932-MARK-ONE-DAY-SLOT.
100000     IF VD-OCC(WS-DIV-X, WS-CANDIDATE-DAY, WS-SLOT-X) = "Y"
100100        MOVE "Y" TO WS-SIM-DAY-OCC(WS-SLOT-X:1)
100200     ELSE
100300        MOVE "N" TO WS-SIM-DAY-OCC(WS-SLOT-X:1)
100400     END-IF.
100500 0932-EXIT.
100600     EXIT.
100700
100800 0933-MARK-ONE-NEW-SLOT.
100900     MOVE "Y" TO WS-SIM-DAY-OCC(WS-SLOT-X:1).
101000 0933-EXIT.
101100     EXIT.
101200
101300 0940-CHECK-FACULTY-RULES.
101400     PERFORM 0941-BUILD-SIM-FACULTY-DAY
101500     MOVE WS-SIM-FAC-OCC TO WS-RUN-CHECK-STR
101600     PERFORM 0970-LONGEST-RUN THRU 0970-EXIT
101700     IF WS-LONGEST-RUN > WS-MAX-FAC-CONTINUOUS
101800        MOVE "FACULTY CONTINUOUS LIMIT EXCEEDED"
101900             TO WS-REQ-FAIL-REASON
102000     END-IF
102100     IF WS-REQ-FAIL-REASON = SPACES
102200        PERFORM 0942-CHECK-FACULTY-THEORY-RUN
102300     END-IF
102400     IF WS-REQ-FAIL-REASON = SPACES
102500        PERFORM 0943-CHECK-FACULTY-SPAN
102600     END-IF.
102700
102800 0941-BUILD-SIM-FACULTY-DAY.
102900     PERFORM 0944-MARK-ONE-FAC-DAY-SLOT THRU 0944-EXIT
103000        VARYING WS-SLOT-X FROM 1 BY 1 UNTIL WS-SLOT-X > 10
103100     PERFORM 0945-MARK-ONE-FAC-NEW-SLOT THRU 0945-EXIT
103200        VARYING WS-SLOT-X FROM WS-CANDIDATE-SLOT BY 1
103300                UNTIL WS-SLOT-X > WS-CANDIDATE-SLOT
103400                       + WS-REQ-DURATION - 1.
103500
103600 0944-MARK-ONE-FAC-DAY-SLOT.
103700     IF VF-OCC(WS-FAC-X, WS-CANDIDATE-DAY, WS-SLOT-X) = "Y"
103800        MOVE "Y" TO WS-SIM-FAC-OCC(WS-SLOT-X:1)
103900        MOVE VF-TYPE(WS-FAC-X, WS-CANDIDATE-DAY, WS-SLOT-X)
104000             TO WS-SIM-FAC-TYPE(WS-SLOT-X:1)
104100     ELSE
104200        MOVE "N" TO WS-SIM-FAC-OCC(WS-SLOT-X:1)
104300        MOVE " " TO WS-SIM-FAC-TYPE(WS-SLOT-X:1)
104400     END-IF.
104500 0944-EXIT.
104600     EXIT.
104700
104800 0945-MARK-ONE-FAC-NEW-SLOT.
104900     MOVE "Y" TO WS-SIM-FAC-OCC(WS-SLOT-X:1)
105000     IF WS-REQ-IS-LAB = "Y"
105100        MOVE "P" TO WS-SIM-FAC-TYPE(WS-SLOT-X:1)
105200     ELSE
105300        MOVE "T" TO WS-SIM-FAC-TYPE(WS-SLOT-X:1)
105400     END-IF.
105500 0945-EXIT.
105600     EXIT.
105700
105800 0942-CHECK-FACULTY-THEORY-RUN.
105900* MAIOR SEQUENCIA DE SLOTS DE TEORIA CONSECUTIVOS <= 3. UM
106000* SLOT PRATICO ZERA A SEQUENCIA DE TEORIA MAS NAO QUEBRA A
106100* SEQUENCIA TOTAL (TRATADA EM SEPARADO PELO 0941/0970 NA
106200* STRING DE OCUPACAO).
106300     MOVE ZERO TO WS-LONGEST-RUN WS-CURRENT-RUN
106400     PERFORM 0946-SCAN-ONE-THEORY-SLOT THRU 0946-EXIT
106500        VARYING WS-SLOT-X FROM 1 BY 1 UNTIL WS-SLOT-X > 10
106600     IF WS-LONGEST-RUN > WS-MAX-FAC-THEORY-RUN
106700        MOVE "FACULTY THEORY RUN LIMIT EXCEEDED"
106800             TO WS-REQ-FAIL-REASON
106900     END-IF.
107000
107100 0946-SCAN-ONE-THEORY-SLOT.
107200     IF WS-SIM-FAC-TYPE(WS-SLOT-X:1) = "T"
107300        ADD 1 TO WS-CURRENT-RUN
107400        IF WS-CURRENT-RUN > WS-LONGEST-RUN
107500           MOVE WS-CURRENT-RUN TO WS-LONGEST-RUN
107600        END-IF
107700     ELSE
107800        MOVE ZERO TO WS-CURRENT-RUN
107900     END-IF.
108000 0946-EXIT.
108100     EXIT.
108200
108300 0943-CHECK-FACULTY-SPAN.
108400     MOVE ZERO TO WS-FIRST-OCC-SLOT WS-LAST-OCC-SLOT
108500     PERFORM 0947-SCAN-ONE-SPAN-SLOT THRU 0947-EXIT
108600        VARYING WS-SLOT-X FROM 1 BY 1 UNTIL WS-SLOT-X > 10
108700     IF WS-FIRST-OCC-SLOT NOT = ZERO
108800        IF (WS-LAST-OCC-SLOT - WS-FIRST-OCC-SLOT + 1)
108900              > WS-MAX-FAC-SPAN
109000           MOVE "FACULTY WORKDAY SPAN EXCEEDED"
109100                TO WS-REQ-FAIL-REASON
109200        END-IF
109300     END-IF.
109400
109500 0947-SCAN-ONE-SPAN-SLOT.
109600     IF WS-SIM-FAC-OCC(WS-SLOT-X:1) = "Y"
109700        IF WS-FIRST-OCC-SLOT = ZERO
109800           MOVE WS-SLOT-X TO WS-FIRST-OCC-SLOT
109900        END-IF
110000        MOVE WS-SLOT-X TO WS-LAST-OCC-SLOT
110100     END-IF.
110200 0947-EXIT.
110300     EXIT.
110400
110500 0970-LONGEST-RUN.
110600* RECALCULA WS-LONGEST-RUN A PARTIR DA STRING DE 10 POSICOES
110700* Y/N DEIXADA EM WS-RUN-CHECK-STR POR QUEM CHAMOU - COMPARTI-
110800* LHADA PELAS VERIFICACOES DE HORA CONTINUA DE ALUNO E PROFESSOR.
110900     MOVE ZERO TO WS-LONGEST-RUN WS-CURRENT-RUN
111000     PERFORM 0971-SCAN-ONE-RUN-SLOT THRU 0971-EXIT
111100        VARYING WS-SLOT-X FROM 1 BY 1 UNTIL WS-SLOT-X > 10.
111200 0970-EXIT.
111300     EXIT.
111400
111500 0971-SCAN-ONE-RUN-SLOT.
111600     IF WS-RUN-CHECK-STR(WS-SLOT-X:1) = "Y"
111700        ADD 1 TO WS-CURRENT-RUN
111800        IF WS-CURRENT-RUN > WS-LONGEST-RUN
111900           MOVE WS-CURRENT-RUN TO WS-LONGEST-RUN
112000        END-IF
112100     ELSE
112200        MOVE ZERO TO WS-CURRENT-RUN
112300     END-IF.
112400 0971-EXIT.
112500     EXIT.
112600
112700 0870-LOG-UNASSIGNED.
112800* SO O PASSE FINAL DA DISCIPLINA RELAXADA GRAVA NO CADASTRO DE
112900* NAO ALOCADOS - NOS PASSES ANTERIORES AINDA VEM UMA NOVA
113000* TENTATIVA, ENTAO UMA FALHA ALI AINDA NAO E FALTA DE VERDADE.
113100     IF WS-REPORTING-PASS-SW = "Y"
113200        MOVE WS-REQ-DIVISION TO UA-DIVISION-NAME
113300        STRING WS-SCRATCH-30    DELIMITED BY SPACE
113400               " for "          DELIMITED BY SIZE
113500               WS-REQ-SUBJECT   DELIMITED BY SPACE
113600               " (Faculty: "    DELIMITED BY SIZE
113700               WS-REQ-FAC(1)    DELIMITED BY SPACE
113800               ")"              DELIMITED BY SIZE
113900               INTO UA-DESCRIPTION
114000        END-STRING
114100        WRITE REG-UNASSIGNED
114200     END-IF.
114300 0870-EXIT.
114400     EXIT.
114500
114600 0950-WRITE-ALL-CELLS.
114700* PRECISA-SE DE UM REGISTRO POR DIVISAO/DIA/HORARIO OCUPADO -
114800* PERCORRE A GRADE INTEIRA DE CADA DIVISAO UMA VEZ NO FINAL DO RUN.
114900     PERFORM 0951-WRITE-ONE-DIVISION THRU 0951-EXIT
115000        VARYING WS-DIV-X FROM 1 BY 1 UNTIL WS-DIV-X > WS-DIV-COUNT.
115100 0950-EXIT.
115200     EXIT.
115300
115400 0951-WRITE-ONE-DIVISION.
115500     PERFORM 0952-WRITE-ONE-DAY THRU 0952-EXIT
115600        VARYING WS-DAY-X FROM 1 BY 1 UNTIL WS-DAY-X > 6.
115700 0951-EXIT.
115800     EXIT.
115900
116000 0952-WRITE-ONE-DAY.
116100     PERFORM 0953-WRITE-ONE-CELL THRU 0953-EXIT
116200        VARYING WS-SLOT-X FROM 1 BY 1 UNTIL WS-SLOT-X > 10.
116300 0952-EXIT.
116400     EXIT.
116500
116600 0953-WRITE-ONE-CELL.
116700     IF VD-OCC(WS-DIV-X, WS-DAY-X, WS-SLOT-X) = "Y"
116800        MOVE VD-NAME(WS-DIV-X)    TO CE-DIVISION-NAME
116900        MOVE WS-DAY-X             TO CE-DAY
117000        MOVE WS-SLOT-X            TO CE-SLOT
117100        MOVE VD-SUBJECT(WS-DIV-X, WS-DAY-X, WS-SLOT-X)
117200             TO TC-SUBJECT
117300        MOVE VD-FACULTY(WS-DIV-X, WS-DAY-X, WS-SLOT-X)
117400             TO TC-FACULTY
117500        MOVE VD-ROOM(WS-DIV-X, WS-DAY-X, WS-SLOT-X)
117600             TO TC-ROOM
117700        MOVE VD-TYPE(WS-DIV-X, WS-DAY-X, WS-SLOT-X)
117800             TO TC-TYPE
117900        MOVE VD-BATCH(WS-DIV-X, WS-DAY-X, WS-SLOT-X)
118000             TO TC-BATCH
118100        WRITE REG-TIMETABLE-CELL
118200     END-IF.
118300 0953-EXIT.
118400     EXIT.
