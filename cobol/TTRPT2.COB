000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. TTRPT2-COB.
000300 AUTHOR. AFONSO FERREIRA.
000400 INSTALLATION. FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.
000500 DATE-WRITTEN. 30/07/1990.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - ACADEMIC REGISTRAR USE ONLY.
000800* ANALISTA       : AFONSO
000900* PROGRAMADOR(A) : AFONSO - JOANA
001000* FINALIDADE : A PARTIR DA GRADE.DAT GERADA POR TTSKED, ORDENA
001100*              OS PARES PROFESSOR/DISCIPLINA SEM REPETICAO POR
001200*              DIVISAO (VIA SORT), E ACUMULA A CARGA HORARIA
001300*              TOTAL DE CADA PROFESSOR PARA O RELATORIO FINAL.
001400* DATA : 30/07/1990
001500* VRS         DATA           DESCRICAO                     TAG
001600*---------------------------------------------------------------
001700* 1.0      30/07/1990     IMPLANTACAO INICIAL - AF                AF90058
001800* 1.1      14/01/1991     ACRESCENTA RELATORIO DE CARGA           AF91004
001900*                         HORARIA POR PROFESSOR
002000* 1.2      19/10/1992     ELIMINA PARES DUPLICADOS NO             JM92071
002100*                         SORT (SUBJECT/FACULTY REPETIDOS)
002200* 1.3      06/05/1995     LISTA DE DISCIPLINAS DISTINTAS          AF95028
002300*                         ACRESCENTADA AO RELATORIO DE CARGA
002400* 1.4      25/02/1998     CORRIGE CONTAGEM DE HORAS DE            JM98014
002500*                         LABORATORIO (DUAS CELULAS = 2H)
002600* 1.5      12/01/1999     REVISAO PARA O ANO 2000 - SEM           AF99009
002700*                         CAMPO DE DATA NESTE PROGRAMA
002800* 1.6      11/05/2004     LACOS REESCRITOS NO PADRAO              JM04023
002900*                         ESTRUTURADO DO CPD - SEM MUDANCA DE REGRA
003000*---------------------------------------------------------------
003100
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER. IBM-370.
003500 OBJECT-COMPUTER. IBM-370.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT CELL-IN2 ASSIGN TO GRADE
004100         ORGANIZATION IS SEQUENTIAL
004200         ACCESS MODE IS SEQUENTIAL
004300         FILE STATUS IS ST-CELL-IN2.
004400
004500     SELECT PAIRS-OUT ASSIGN TO PARES
004600         ORGANIZATION IS SEQUENTIAL
004700         ACCESS MODE IS SEQUENTIAL
004800         FILE STATUS IS ST-PAIRS-OUT.
004900
005000     SELECT SORT-WORK ASSIGN TO SORTWK1.
005100
005200     SELECT LOAD-RPT ASSIGN TO PRINTER
005300         ORGANIZATION IS SEQUENTIAL
005400         FILE STATUS IS ST-LOAD-RPT.
005500
005600 DATA DIVISION.
005700 FILE SECTION.
005800 FD  CELL-IN2
005900     LABEL RECORD STANDARD
006000     VALUE OF FILE-ID "GRADE.DAT"
006100     RECORD CONTAINS 130 CHARACTERS.
006200
006300 01  REG-TIMETABLE-CELL.
006400     05  CE-DIVISION-NAME         PIC X(30).
006500     05  CE-DAY                   PIC 9(01).
006600     05  CE-SLOT                  PIC 9(02).
006700     05  TC-SUBJECT               PIC X(30).
006800     05  TC-FACULTY               PIC X(25).
006900     05  TC-ROOM                  PIC X(08).
007000     05  TC-TYPE                  PIC X(18).
007100     05  TC-BATCH                 PIC X(08).
007200     05  FILLER                   PIC X(08).
007300
007400 SD  SORT-WORK.
007500 01  REG-SORT-PAIR.
007600     05  SP-DIVISION-NAME         PIC X(30).
007700     05  SP-FACULTY               PIC X(25).
007800     05  SP-SUBJECT               PIC X(30).
007900
008000 FD  PAIRS-OUT
008100     LABEL RECORD STANDARD
008200     VALUE OF FILE-ID "PARES.DAT"
008300     RECORD CONTAINS 85 CHARACTERS.
008400
008500 01  REG-TEACHER-SUBJECT-PAIR.
008600     05  TP-DIVISION-NAME         PIC X(30).
008700     05  TP-FACULTY                PIC X(25).
008800     05  TP-SUBJECT                PIC X(30).
008900
009000 FD  LOAD-RPT
009100     LABEL RECORD OMITTED
009200     RECORD CONTAINS 132 CHARACTERS.
009300 01  LINHA-RELATORIO.
009400     05  LINHA-RELATORIO-TXT      PIC X(130).
009500     05  FILLER                   PIC X(02).
009600
009700 WORKING-STORAGE SECTION.
009800 77  ST-CELL-IN2                  PIC X(02) VALUE SPACES.
009900 77  ST-PAIRS-OUT                 PIC X(02) VALUE SPACES.
010000 77  ST-LOAD-RPT                  PIC X(02) VALUE SPACES.
010100 77  WS-EOF-SW                    PIC X(01) VALUE "N".
010200     88  WS-EOF                   VALUE "Y".
010300
010400 01  WS-PREV-PAIR.
010500     05  WS-PREV-DIVISION          PIC X(30) VALUE SPACES.
010600     05  WS-PREV-FACULTY           PIC X(25) VALUE SPACES.
010700     05  WS-PREV-SUBJECT           PIC X(30) VALUE SPACES.
010800     05  FILLER                    PIC X(02) VALUE SPACES.
010900 01  WS-PREV-PAIR-ALPHA REDEFINES WS-PREV-PAIR PIC X(87).
011000
011100* TABELA DE CARGA DOCENTE - MONTADA ENQUANTO O CELL-IN2 E LIDO
011200* NA PRIMEIRA PASSADA, ANTES DO INPUT PROCEDURE DO SORT
011300* CONSUMI-LO NUMA SEGUNDA PASSADA.
011400 77  WS-FAC-COUNT                 PIC 9(03) COMP VALUE ZERO.
011500 01  WS-FAC-TABLE.
011600     05  WS-FAC-ROW OCCURS 150 TIMES.
011700         10  FL-FACULTY            PIC X(25).
011800         10  FL-HOURS              PIC 9(03).
011900         10  FL-COURSE-COUNT       PIC 9(02).
012000         10  FL-COURSE OCCURS 40 TIMES PIC X(30).
012100     05  FILLER                    PIC X(10).
012200 01  WS-FAC-TABLE-REDEF REDEFINES WS-FAC-TABLE.
012300     05  WS-FAC-ROW-ALPHA          PIC X(1232) OCCURS 150 TIMES.
012400     05  FILLER                    PIC X(10).
012500
012600 01  WS-SUBS.
012700     05  WS-FAC-X                  PIC 9(03) COMP.
012800     05  WS-COURSE-X                PIC 9(02) COMP.
012900     05  WS-FOUND-SW                PIC X(01).
013000     05  FILLER                     PIC X(02).
013100
013200 77  WS-TOTAL-HOURS-ALL            PIC 9(05) COMP VALUE ZERO.
013300 77  WS-TOTAL-HOURS-ED             PIC ZZZZ9.
013400 77  WS-TOTAL-HOURS-REDEF REDEFINES WS-TOTAL-HOURS-ED PIC X(05).
013500
013600 01  CABEC1.
013700     05  FILLER                     PIC X(01) VALUE " ".
013800     05  FILLER                     PIC X(40) VALUE
013900         "FACULTY WORKLOAD REPORT".
014000 01  CABEC2.
014100     05  FILLER                     PIC X(01) VALUE " ".
014200     05  FILLER                     PIC X(26) VALUE "FACULTY".
014300     05  FILLER                     PIC X(08) VALUE "HOURS".
014400     05  FILLER                     PIC X(08) VALUE "COURSES".
014500 01  DETAIL-LOAD.
014600     05  FILLER                     PIC X(01) VALUE " ".
014700     05  DL-FACULTY                 PIC X(25).
014800     05  FILLER                     PIC X(03) VALUE SPACES.
014900     05  DL-HOURS                   PIC ZZ9.
015000     05  FILLER                     PIC X(05) VALUE SPACES.
015100     05  DL-COURSE-COUNT             PIC Z9.
015200 01  DETAIL-COURSE.
015300     05  FILLER                     PIC X(08) VALUE SPACES.
015400     05  FILLER                     PIC X(10) VALUE "- ".
015500     05  DC-COURSE                  PIC X(30).
015600 01  DETAIL-TOTAL.
015700     05  FILLER                     PIC X(01) VALUE " ".
015800     05  FILLER                     PIC X(26) VALUE
015900         "TOTAL HOURS ALL FACULTY:".
016000     05  DT-TOTAL                   PIC ZZZZ9.
016100
016200 PROCEDURE DIVISION.
016300
016400 0100-MAIN-LINE.
016500     PERFORM 0150-BUILD-FACULTY-LOAD THRU 0150-EXIT
016600     PERFORM 0200-BUILD-AND-WRITE-PAIRS THRU 0200-EXIT
016700     PERFORM 0300-PRINT-LOAD-REPORT THRU 0300-EXIT
016800     STOP RUN.
016900
017000 0150-BUILD-FACULTY-LOAD.
017100* ACUMULADOR DE CARGA - PERCORRE CADA CELULA UMA VEZ; UM LAB
017200* CONTRIBUI COM DUAS CELULAS, POR ISSO CONTA COMO DUAS HORAS;
017300* UMA HORA DE ELETIVA DIVIDIDA POR N DIVISOES E CONTADA N
017400* VEZES PORQUE APARECE UMA VEZ NA GRADE DE CADA DIVISAO EM
017500* GRADE.DAT.
017600     OPEN INPUT CELL-IN2
017700     IF ST-CELL-IN2 NOT = "00"
017800        DISPLAY "TTRPT2: CANNOT OPEN GRADE.DAT, STATUS="
017900                ST-CELL-IN2
018000        STOP RUN
018100     END-IF
018200     PERFORM 0160-READ-CELL2
018300     PERFORM 0151-ADD-ONE-CELL THRU 0151-EXIT
018400        UNTIL WS-EOF
018500     CLOSE CELL-IN2.
018600 0150-EXIT.
018700     EXIT.
018800
018900 0151-ADD-ONE-CELL.
019000     IF TC-FACULTY NOT = SPACES
019100        PERFORM 0170-FIND-OR-MAKE-FAC-ROW
019200        ADD 1 TO FL-HOURS(WS-FAC-X)
019300        PERFORM 0180-ADD-DISTINCT-COURSE
019400     END-IF
019500     PERFORM 0160-READ-CELL2.
019600 0151-EXIT.
019700     EXIT.
019800
019900 0160-READ-CELL2.
020000     READ CELL-IN2
020100         AT END MOVE "Y" TO WS-EOF-SW
020200     END-READ.
020300
020400 0170-FIND-OR-MAKE-FAC-ROW.
020500     MOVE "N" TO WS-FOUND-SW
020600     PERFORM 0171-CHECK-ONE-FAC-ROW THRU 0171-EXIT
020700        VARYING WS-FAC-X FROM 1 BY 1 UNTIL WS-FAC-X > WS-FAC-COUNT
020800     IF WS-FOUND-SW = "N" AND WS-FAC-COUNT < 150
020900        ADD 1 TO WS-FAC-COUNT
021000        MOVE WS-FAC-COUNT TO WS-FAC-X
021100        MOVE TC-FACULTY TO FL-FACULTY(WS-FAC-X)
021200        MOVE ZERO TO FL-HOURS(WS-FAC-X)
021300        MOVE ZERO TO FL-COURSE-COUNT(WS-FAC-X)
021400     END-IF.
021500
021600 0171-CHECK-ONE-FAC-ROW.
021700     IF FL-FACULTY(WS-FAC-X) = TC-FACULTY
021800        MOVE "Y" TO WS-FOUND-SW
021900     END-IF.
022000 0171-EXIT.
022100     EXIT.
022200
022300 0180-ADD-DISTINCT-COURSE.
022400     MOVE "N" TO WS-FOUND-SW
022500     PERFORM 0181-CHECK-ONE-COURSE THRU 0181-EXIT
022600        VARYING WS-COURSE-X FROM 1 BY 1
022700                UNTIL WS-COURSE-X > FL-COURSE-COUNT(WS-FAC-X)
022800     IF WS-FOUND-SW = "N" AND FL-COURSE-COUNT(WS-FAC-X) < 40
022900        ADD 1 TO FL-COURSE-COUNT(WS-FAC-X)
023000        MOVE FL-COURSE-COUNT(WS-FAC-X) TO WS-COURSE-X
023100        MOVE TC-SUBJECT TO FL-COURSE(WS-FAC-X, WS-COURSE-X)
023200     END-IF.
023300
023400 0181-CHECK-ONE-COURSE.
023500     IF FL-COURSE(WS-FAC-X, WS-COURSE-X) = TC-SUBJECT
023600        MOVE "Y" TO WS-FOUND-SW
023700     END-IF.
023800 0181-EXIT.
023900     EXIT.
024000
024100 0200-BUILD-AND-WRITE-PAIRS.
024200* PARES - ORDENA POR DIVISAO/PROFESSOR/DISCIPLINA, DEPOIS
024300* DESCARTA DUPLICATAS ADJACENTES NO RETURN (IDIOMA DE CASA
024400* PARA SORT/RELEASE/RETURN).
024500     OPEN OUTPUT PAIRS-OUT
024600     SORT SORT-WORK
024700         ON ASCENDING KEY SP-DIVISION-NAME SP-FACULTY SP-SUBJECT
024800         INPUT PROCEDURE IS 0210-RELEASE-PAIRS
024900         OUTPUT PROCEDURE IS 0220-RETURN-PAIRS
025000     CLOSE PAIRS-OUT.
025100 0200-EXIT.
025200     EXIT.
025300
025400 0210-RELEASE-PAIRS.
025500     OPEN INPUT CELL-IN2
025600     MOVE "N" TO WS-EOF-SW
025700     PERFORM 0160-READ-CELL2
025800     PERFORM 0211-RELEASE-ONE-PAIR THRU 0211-EXIT
025900        UNTIL WS-EOF
026000     CLOSE CELL-IN2.
026100 0210-EXIT.
026200     EXIT.
026300
026400 0211-RELEASE-ONE-PAIR.
026500     IF TC-FACULTY NOT = SPACES
026600        MOVE CE-DIVISION-NAME TO SP-DIVISION-NAME
026700        MOVE TC-FACULTY        TO SP-FACULTY
026800        MOVE TC-SUBJECT        TO SP-SUBJECT
026900        RELEASE REG-SORT-PAIR
027000     END-IF
027100     PERFORM 0160-READ-CELL2.
027200 0211-EXIT.
027300     EXIT.
027400
027500 0220-RETURN-PAIRS.
027600     MOVE SPACES TO WS-PREV-PAIR-ALPHA
027700     MOVE "N" TO WS-EOF-SW
027800     RETURN SORT-WORK
027900         AT END MOVE "Y" TO WS-EOF-SW
028000     END-RETURN
028100     PERFORM 0221-RETURN-ONE-PAIR THRU 0221-EXIT
028200        UNTIL WS-EOF.
028300 0220-EXIT.
028400     EXIT.
028500
028600 0221-RETURN-ONE-PAIR.
028700     IF REG-SORT-PAIR NOT = WS-PREV-PAIR
028800        MOVE SP-DIVISION-NAME TO TP-DIVISION-NAME
028900        MOVE SP-FACULTY        TO TP-FACULTY
029000        MOVE SP-SUBJECT        TO TP-SUBJECT
029100        WRITE REG-TEACHER-SUBJECT-PAIR
029200        MOVE SP-DIVISION-NAME TO WS-PREV-DIVISION
029300        MOVE SP-FACULTY        TO WS-PREV-FACULTY
029400        MOVE SP-SUBJECT        TO WS-PREV-SUBJECT
029500     END-IF
029600     RETURN SORT-WORK
029700         AT END MOVE "Y" TO WS-EOF-SW
029800     END-RETURN.
029900 0221-EXIT.
030000     EXIT.
030100
030200 0300-PRINT-LOAD-REPORT.
030300     OPEN OUTPUT LOAD-RPT
030400     WRITE LINHA-RELATORIO FROM CABEC1 AFTER ADVANCING PAGE
030500     WRITE LINHA-RELATORIO FROM CABEC2 AFTER ADVANCING 2
030600     MOVE ZERO TO WS-TOTAL-HOURS-ALL
030700     PERFORM 0301-PRINT-ONE-FAC-LOAD THRU 0301-EXIT
030800        VARYING WS-FAC-X FROM 1 BY 1 UNTIL WS-FAC-X > WS-FAC-COUNT
030900     MOVE WS-TOTAL-HOURS-ALL TO WS-TOTAL-HOURS-ED
031000     MOVE WS-TOTAL-HOURS-ED TO DT-TOTAL
031100     WRITE LINHA-RELATORIO FROM DETAIL-TOTAL AFTER ADVANCING 2
031200     CLOSE LOAD-RPT.
031300 0300-EXIT.
031400     EXIT.
031500
031600 0301-PRINT-ONE-FAC-LOAD.
031700     MOVE FL-FACULTY(WS-FAC-X)       TO DL-FACULTY
031800     MOVE FL-HOURS(WS-FAC-X)          TO DL-HOURS
031900     MOVE FL-COURSE-COUNT(WS-FAC-X)   TO DL-COURSE-COUNT
032000     ADD FL-HOURS(WS-FAC-X) TO WS-TOTAL-HOURS-ALL
032100     WRITE LINHA-RELATORIO FROM DETAIL-LOAD AFTER ADVANCING 1
032200     PERFORM 0302-PRINT-ONE-COURSE THRU 0302-EXIT
032300        VARYING WS-COURSE-X FROM 1 BY 1
032400                UNTIL WS-COURSE-X > FL-COURSE-COUNT(WS-FAC-X).
032500 0301-EXIT.
032600     EXIT.
032700
032800 0302-PRINT-ONE-COURSE.
032900     MOVE FL-COURSE(WS-FAC-X, WS-COURSE-X) TO DC-COURSE
033000     WRITE LINHA-RELATORIO FROM DETAIL-COURSE
033100         AFTER ADVANCING 1.
033200 0302-EXIT.
033300     EXIT.
